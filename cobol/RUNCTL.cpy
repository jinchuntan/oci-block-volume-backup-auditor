000100******************************************************************
000200*                                                                *
000300*    COPY MEMBER....  RUNCTL                                    *
000400*    DESCRIPTION....  NIGHTLY RUN CONTROL PARAMETER RECORD       *
000500*                                                                *
000600*    ONE RECORD, PREPARED BY THE OPERATOR JCL AHEAD OF THE       *
000700*    BAKANLZ STEP, CARRYING THE TIMESTAMP THE COLLECTION RUN     *
000800*    WAS GENERATED AT, THE TENANCY AND REGION BEING AUDITED,     *
000900*    AND THE SHOP'S CURRENT BACKUP-STALENESS THRESHOLD.          *
001000*                                                                *
001100*    CHANGE LOG                                                  *
001200*    032294 JRS  INITIAL RELEASE                                 *JRS0322 
001300*    051895 JRS  ADDED CTL-REGION FOR MULTI-REGION ROLLOUT       *JRS0518 
001400******************************************************************
001500 01  RUN-CONTROL-REC.
001600     05  CTL-GENERATED-AT      PIC X(14).
001700     05  CTL-REGION            PIC X(15).
001800     05  CTL-TENANCY-ID        PIC X(30).
001900     05  CTL-MAX-AGE-DAYS      PIC 9(03).
002000     05  FILLER                PIC X(09).
