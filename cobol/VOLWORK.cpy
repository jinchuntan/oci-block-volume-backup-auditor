000100******************************************************************
000200*                                                                *
000300*    COPY MEMBER....  VOLWORK                                   *
000400*    DESCRIPTION....  PER-COMPARTMENT INVENTORY WORK TABLES      *
000500*                                                                *
000600*    BAKANLZ LOADS INSTANCE, ATTACHMENT, VOLUME AND BACKUP       *
000700*    DATA INTO THESE TABLES ONE TIME AT HOUSEKEEPING, THEN       *
000800*    SEARCHES THEM IN MEMORY FOR EVERY COMPARTMENT RATHER THAN   *
000900*    RE-READING THE SOURCE FILES.  ATTACH-LABEL-TABLE IS         *
001000*    SCRATCH SPACE USED WHILE BUILDING ONE VOLUME'S LIST OF      *
001100*    ATTACHED-INSTANCE LABELS BEFORE THEY ARE STRUNG TOGETHER.   *
001200*                                                                *
001300*    CHANGE LOG                                                  *
001400*    042294 JRS  INITIAL RELEASE                                 *JRS0422 
001500*    081595 JRS  RAISED TABLE SIZES AFTER THE REGION-3 TENANCY   *JRS0815 
001600*                OVERFLOWED THE ORIGINAL 500-ROW LIMIT           *
001700*    031798 DCH  ADDED BKP-TAB-DATE / BKP-TAB-HHMMSS REDEFINES   *DCH0317 
001800*                FOR THE NEW AGE-CHECK SUBROUTINE                *
001900******************************************************************
002000 01  WS-INSTANCE-TABLE.
002100     05  INST-TAB-COUNT        PIC 9(04) COMP.
002200     05  INST-TAB-ENTRY OCCURS 500 TIMES
002300                         INDEXED BY INST-IDX.
002400         10  INST-TAB-ID           PIC X(30).
002500         10  INST-TAB-NAME         PIC X(25).
002600         10  FILLER                PIC X(05).
002700
002800 01  WS-ATTACHMENT-TABLE.
002900     05  ATT-TAB-COUNT         PIC 9(04) COMP.
003000     05  ATT-TAB-ENTRY OCCURS 2000 TIMES
003100                        INDEXED BY ATT-IDX.
003200         10  ATT-TAB-KIND          PIC X(05).
003300         10  ATT-TAB-VOLUME-ID     PIC X(30).
003400         10  ATT-TAB-INSTANCE-ID   PIC X(30).
003500         10  ATT-TAB-LIFECYCLE     PIC X(10).
003600         10  FILLER                PIC X(05).
003700
003800 01  WS-VOLUME-TABLE.
003900     05  VOL-TAB-COUNT         PIC 9(04) COMP.
004000     05  VOL-TAB-ENTRY OCCURS 2000 TIMES
004100                        INDEXED BY VOL-IDX.
004200         10  VOL-TAB-COMP-ID       PIC X(30).
004300         10  VOL-TAB-KIND          PIC X(05).
004400         10  VOL-TAB-ID            PIC X(30).
004500         10  VOL-TAB-NAME          PIC X(25).
004600         10  VOL-TAB-AD            PIC X(15).
004700         10  VOL-TAB-SIZE-GB       PIC 9(06).
004800         10  VOL-TAB-SIZE-GB-X REDEFINES
004900             VOL-TAB-SIZE-GB       PIC X(06).
005000         10  VOL-TAB-SOURCE-TYPE   PIC X(12).
005100         10  FILLER                PIC X(05).
005200
005300 01  WS-BACKUP-TABLE.
005400     05  BKP-TAB-COUNT         PIC 9(04) COMP.
005500     05  BKP-TAB-ENTRY OCCURS 2000 TIMES
005600                        INDEXED BY BKP-IDX.
005700         10  BKP-TAB-KIND          PIC X(05).
005800         10  BKP-TAB-ID            PIC X(30).
005900         10  BKP-TAB-VOLUME-ID     PIC X(30).
006000         10  BKP-TAB-TIME-CREATED  PIC X(14).
006100         10  BKP-TAB-TIME-PARTS REDEFINES
006200             BKP-TAB-TIME-CREATED.
006300             15  BKP-TAB-DATE          PIC 9(08).
006400             15  BKP-TAB-HHMMSS        PIC 9(06).
006500         10  FILLER                PIC X(05).
006600
006700 01  WS-ATTACH-LABEL-TABLE.
006800     05  ATTLBL-COUNT          PIC 9(02) COMP.
006900     05  ATTLBL-ENTRY OCCURS 50 TIMES
007000                       INDEXED BY LBL-IDX.
007100         10  ATTLBL-TEXT           PIC X(30).
007200
007300 01  WS-INSTANCE-NAME-LOOKUP.
007400     05  LKUP-FOUND-SW         PIC X(01).
007500         88  LKUP-FOUND            VALUE "Y".
007600         88  LKUP-NOT-FOUND         VALUE "N".
007700     05  LKUP-RESULT-NAME      PIC X(25).
007800     05  FILLER                PIC X(04).
