000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  BAKLTH.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEV Center.
000600 DATE-WRITTEN. 04/22/94.
000700 DATE-COMPILED. 04/22/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*    FUNCTION......  RETURNS THE TRIMMED LENGTH OF A TEXT FIELD  *
001200*    CALLED BY BAKANLZ WHILE BUILDING THE FND-ATTACHED LIST OF   *
001300*    INSTANCE LABELS, TO FIND HOW MUCH ROOM IS LEFT BEFORE THE   *
001400*    NEXT LABEL IS STRUNG ON.  SCANS BACKWARD FROM THE LAST      *
001500*    BYTE OF THE FIELD AND STOPS ON THE FIRST NON-SPACE BYTE -   *
001600*    NO SENSE REVERSING THE WHOLE FIELD WHEN WE ONLY NEED TO     *
001700*    KNOW WHERE IT STOPS.                                        *
001800*                                                                *
001900*    CHANGE LOG                                                  *
002000*    042294 JRS  INITIAL RELEASE                                 *JRS0422 
002100*    091295 JRS  WIDENED LK-TEXT TO 55 BYTES TO MATCH            *JRS0912 
002200*                FND-ATTACHED                                    *
002300*    051296 MPK  ADDED THE HALVES VIEWS ON LK-TEXT/WS-SCAN-IDX - *MPK0512 
002400*                HELPS WHEN DUMPING THIS PARAGRAPH UNDER THE     *
002500*                DEBUGGER                                        *
002600******************************************************************
002700
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-390.
003100 OBJECT-COMPUTER. IBM-390.
003200 SPECIAL-NAMES.
003300     UPSI-0 ON STATUS IS DEBUG-TRACE-ON
003400            OFF STATUS IS DEBUG-TRACE-OFF.
003500 INPUT-OUTPUT SECTION.
003600
003700 DATA DIVISION.
003800 FILE SECTION.
003900
004000 WORKING-STORAGE SECTION.
004100 01  WS-SCAN-FIELDS.
004200     05 WS-SCAN-IDX         PIC S9(4) COMP.
004300     05 WS-SCAN-IDX-ALT REDEFINES WS-SCAN-IDX PIC X(02).
004400     05 WS-FOUND-LTH        PIC S9(4) COMP.
004500     05 WS-FOUND-LTH-ALT REDEFINES WS-FOUND-LTH PIC X(02).
004600     05 FILLER              PIC X(04).
004700
004800 LINKAGE SECTION.
004900 01  LK-TEXT                PIC X(55).
005000 01  LK-TEXT-HALVES REDEFINES LK-TEXT.
005100     05 LK-TEXT-FIRST           PIC X(28).
005200     05 LK-TEXT-LAST            PIC X(27).
005300 01  LK-LENGTH              PIC S9(4) COMP.
005400
005500 PROCEDURE DIVISION USING LK-TEXT, LK-LENGTH.
005600 000-FIND-TRIMMED-LENGTH.
005700     MOVE LENGTH OF LK-TEXT TO WS-SCAN-IDX.
005800     MOVE ZERO               TO WS-FOUND-LTH.
005900     PERFORM 010-SCAN-ONE-CHAR THRU 010-EXIT
006000         UNTIL WS-SCAN-IDX < 1
006100            OR WS-FOUND-LTH NOT = ZERO.
006200     MOVE WS-FOUND-LTH TO LK-LENGTH.
006300     GOBACK.
006400
006500 010-SCAN-ONE-CHAR.
006600     IF LK-TEXT (WS-SCAN-IDX:1) NOT = SPACE
006700         MOVE WS-SCAN-IDX TO WS-FOUND-LTH
006800     ELSE
006900         SUBTRACT 1 FROM WS-SCAN-IDX.
007000 010-EXIT.
007100     EXIT.
