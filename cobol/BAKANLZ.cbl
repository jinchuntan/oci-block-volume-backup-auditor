000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  BAKANLZ.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/14/94.
000600 DATE-COMPILED. 03/14/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*                                                                *
001100*    PROGRAM.......  BAKANLZ                                    *
001200*    FUNCTION......  NIGHTLY BLOCK/BOOT VOLUME BACKUP POSTURE    *
001300*                     ANALYZER                                  *
001400*                                                                *
001500*    READS THE RUN CONTROL RECORD, THE COMPARTMENT EXTRACT AND   *
001600*    THE INSTANCE, ATTACHMENT, VOLUME AND BACKUP EXTRACTS.       *
001700*    FOR EVERY VOLUME IN EVERY COMPARTMENT, DETERMINES THE       *
001800*    MOST RECENT BACKUP (IF ANY), CALLS BAKAGECK TO COMPUTE      *
001900*    BACKUP AGE AND CLASSIFY THE VOLUME AS COMPLIANT, STALE      *
002000*    BACKUP OR NO BACKUP, AND WRITES ONE FINDING-WORK RECORD     *
002100*    TO UT-S-FNDWORK FOR THE DOWNSTREAM SORT/REPORT STEP         *
002200*    (SEE BAKRPT).  ROLLS PER-AD AND PER-COMPARTMENT CONTROL     *
002300*    TOTALS AND WRITES THEM TO UT-S-CTLWORK FOR BAKRPT.          *
002400*                                                                *
002500*    SKIPPED-COMPARTMENT RECORDS ARE COUNTED ONLY - THEY TAKE    *
002600*    NO PART IN THE ANALYSIS.                                    *
002700*                                                                *
002800*    CHANGE LOG                                                  *
002900*    031494 JRS  INITIAL RELEASE - REPLACES THE MANUAL BACKUP    *JRS0314 
003000*                TICKLER SPREADSHEET FOR REQUEST CR-4471         *
003100*    042294 JRS  ADDED THE IN-MEMORY EQUIPMENT-TABLE STYLE       *JRS0422 
003200*                LOAD FOR INSTANCE/ATTACH/VOLUME/BACKUP SO WE    *
003300*                ONLY READ EACH EXTRACT ONCE PER RUN             *
003400*    081595 JRS  RAISED TABLE SIZES - REGION-3 TENANCY BLEW      *JRS0815 
003500*                THE ORIGINAL 500-ROW LIMIT (CR-4901)            *
003600*    061296 MPK  FIXED LATEST-BACKUP TIE-BREAK - WAS KEEPING     *MPK0612 
003700*                LAST RECORD READ INSTEAD OF FIRST (CR-5118)     *
003800*    031798 DCH  CALL BAKAGECK FOR AGE/STATUS INSTEAD OF THE     *DCH0317 
003900*                INLINE DATE MATH - GETS US READY FOR THE        *
004000*                MULTI-REGION TIME ZONE WORK                     *
004100*    112898 DCH  Y2K READINESS REVIEW - CTL-GENERATED-AT AND     *DCH1128 
004200*                BKP-TIME-CREATED ARE FULL 4-DIGIT YEAR AS       *
004300*                SUPPLIED BY THE COLLECTOR, NO CHANGE REQUIRED   *
004400*    042399 RTW  ADDED UNKNOWN_AD DEFAULTING AND UNKNOWN_        *RTW0423 
004500*                INSTANCE LABELLING PER AUDIT FINDING 99-118     *
004600*    092301 RTW  COMPARTMENT SUMMARY NOW CARRIES BOOT COUNT      *RTW0923 
004700*                SEPARATELY FROM BLOCK COUNT FOR THE NEW BOOT    *
004800*                VOLUME BACKUP PROJECT (CR-6204)                 *
004850*    110502 RTW  WK-COMP-NAME-UC/WK-VOL-NAME-UC AND THE          *RTW1105 
004860*                COMPARTMENT SUMMARY SORT NOW FOLD LOWER CASE    *
004870*                TO UPPER BEFORE COMPARING - MIXED-CASE NAMES    *
004880*                FROM THE NEWER TENANCIES WERE SORTING WRONG     *
004890*                (CR-6410)                                       *
004900******************************************************************
005000
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-390.
005400 OBJECT-COMPUTER. IBM-390.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT SYSOUT
006300     ASSIGN TO UT-S-SYSOUT
006400       ORGANIZATION IS SEQUENTIAL.
006500
006600     SELECT RUN-CONTROL-FILE
006700     ASSIGN TO UT-S-RUNCTL
006800       ACCESS MODE IS SEQUENTIAL
006900       FILE STATUS IS RFCODE.
007000
007100     SELECT COMPARTMENT-FILE
007200     ASSIGN TO UT-S-COMPT
007300       ACCESS MODE IS SEQUENTIAL
007400       FILE STATUS IS CFCODE.
007500
007600     SELECT INSTANCE-FILE
007700     ASSIGN TO UT-S-INST
007800       ACCESS MODE IS SEQUENTIAL
007900       FILE STATUS IS NFCODE.
008000
008100     SELECT ATTACHMENT-FILE
008200     ASSIGN TO UT-S-ATTACH
008300       ACCESS MODE IS SEQUENTIAL
008400       FILE STATUS IS AFCODE.
008500
008600     SELECT VOLUME-FILE
008700     ASSIGN TO UT-S-VOLUME
008800       ACCESS MODE IS SEQUENTIAL
008900       FILE STATUS IS VFCODE.
009000
009100     SELECT BACKUP-FILE
009200     ASSIGN TO UT-S-BACKUP
009300       ACCESS MODE IS SEQUENTIAL
009400       FILE STATUS IS BFCODE.
009500
009600     SELECT SKIPPED-FILE
009700     ASSIGN TO UT-S-SKIPPED
009800       ACCESS MODE IS SEQUENTIAL
009900       FILE STATUS IS KFCODE.
010000
010100     SELECT FNDWORK-FILE
010200     ASSIGN TO UT-S-FNDWORK
010300       ACCESS MODE IS SEQUENTIAL
010400       FILE STATUS IS WFCODE.
010500
010600     SELECT CTLWORK-FILE
010700     ASSIGN TO UT-S-CTLWORK
010800       ACCESS MODE IS SEQUENTIAL
010900       FILE STATUS IS XFCODE.
011000
011100 DATA DIVISION.
011200 FILE SECTION.
011300 FD  SYSOUT
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD
011600     RECORD CONTAINS 130 CHARACTERS
011700     BLOCK CONTAINS 0 RECORDS
011800     DATA RECORD IS SYSOUT-REC.
011900 01  SYSOUT-REC  PIC X(130).
012000
012100****** SINGLE-RECORD PARAMETER FILE PREPARED BY THE OPERATOR JCL
012200****** AHEAD OF THIS STEP.  CTL-MAX-AGE-DAYS OF ZERO DEFAULTS TO
012300****** SEVEN DAYS AT 000-HOUSEKEEPING.
012400 FD  RUN-CONTROL-FILE
012500     RECORDING MODE IS F
012600     LABEL RECORDS ARE STANDARD
012700     RECORD CONTAINS 71 CHARACTERS
012800     BLOCK CONTAINS 0 RECORDS
012900     DATA RECORD IS FD-RUN-CONTROL-REC.
013000 01  FD-RUN-CONTROL-REC  PIC X(71).
013100
013200****** ONE RECORD PER COMPARTMENT.  EACH COMPARTMENT IS ONE UNIT
013300****** OF WORK FOR THE ANALYZER.
013400 FD  COMPARTMENT-FILE
013500     RECORDING MODE IS F
013600     LABEL RECORDS ARE STANDARD
013700     RECORD CONTAINS 60 CHARACTERS
013800     BLOCK CONTAINS 0 RECORDS
013900     DATA RECORD IS FD-COMPARTMENT-REC.
014000 01  FD-COMPARTMENT-REC  PIC X(60).
014100
014200****** INSTANCE EXTRACT - LOADED ENTIRELY INTO WS-INSTANCE-TABLE
014300****** AT HOUSEKEEPING TIME FOR THE LABEL LOOKUP.
014400 FD  INSTANCE-FILE
014500     RECORDING MODE IS F
014600     LABEL RECORDS ARE STANDARD
014700     RECORD CONTAINS 90 CHARACTERS
014800     BLOCK CONTAINS 0 RECORDS
014900     DATA RECORD IS FD-INSTANCE-REC.
015000 01  FD-INSTANCE-REC  PIC X(90).
015100
015200****** ATTACHMENT EXTRACT (BLOCK AND BOOT TOGETHER, SEE
015300****** ATT-KIND) - LOADED ENTIRELY INTO WS-ATTACHMENT-TABLE.
015400 FD  ATTACHMENT-FILE
015500     RECORDING MODE IS F
015600     LABEL RECORDS ARE STANDARD
015700     RECORD CONTAINS 110 CHARACTERS
015800     BLOCK CONTAINS 0 RECORDS
015900     DATA RECORD IS FD-ATTACHMENT-REC.
016000 01  FD-ATTACHMENT-REC  PIC X(110).
016100
016200****** VOLUME EXTRACT (BLOCK AND BOOT TOGETHER, SEE VOL-KIND) -
016300****** LOADED ENTIRELY INTO WS-VOLUME-TABLE.
016400 FD  VOLUME-FILE
016500     RECORDING MODE IS F
016600     LABEL RECORDS ARE STANDARD
016700     RECORD CONTAINS 128 CHARACTERS
016800     BLOCK CONTAINS 0 RECORDS
016900     DATA RECORD IS FD-VOLUME-REC.
017000 01  FD-VOLUME-REC  PIC X(128).
017100
017200****** BACKUP EXTRACT (BLOCK AND BOOT TOGETHER, SEE BKP-KIND) -
017300****** LOADED ENTIRELY INTO WS-BACKUP-TABLE.
017400 FD  BACKUP-FILE
017500     RECORDING MODE IS F
017600     LABEL RECORDS ARE STANDARD
017700     RECORD CONTAINS 114 CHARACTERS
017800     BLOCK CONTAINS 0 RECORDS
017900     DATA RECORD IS FD-BACKUP-REC.
018000 01  FD-BACKUP-REC  PIC X(114).
018100
018200****** COMPARTMENTS THE COLLECTOR COULD NOT PULL - COUNTED ONLY.
018300 FD  SKIPPED-FILE
018400     RECORDING MODE IS F
018500     LABEL RECORDS ARE STANDARD
018600     RECORD CONTAINS 75 CHARACTERS
018700     BLOCK CONTAINS 0 RECORDS
018800     DATA RECORD IS FD-SKIPPED-REC.
018900 01  FD-SKIPPED-REC  PIC X(75).
019000
019100****** ONE UNSORTED FINDING-WORK RECORD PER VOLUME, PICKED UP
019200****** AND SORTED BY BAKRPT.
019300 FD  FNDWORK-FILE
019400     RECORDING MODE IS F
019500     LABEL RECORDS ARE STANDARD
019600     RECORD CONTAINS 340 CHARACTERS
019700     BLOCK CONTAINS 0 RECORDS
019800     DATA RECORD IS FD-FNDWORK-REC.
019900 01  FD-FNDWORK-REC  PIC X(340).
020000
020100****** ONE CONTROL/SUMMARY RECORD CARRYING THE TENANCY TOTALS
020200****** AND THE AD/COMPARTMENT SUMMARY TABLES FORWARD TO BAKRPT.
020300 FD  CTLWORK-FILE
020400     RECORDING MODE IS F
020500     LABEL RECORDS ARE STANDARD
020600     RECORD CONTAINS 44000 CHARACTERS
020700     BLOCK CONTAINS 0 RECORDS
020800     DATA RECORD IS FD-CTLWORK-REC.
020900 01  FD-CTLWORK-REC  PIC X(44000).
021000
021100** QSAM FILE
021200 WORKING-STORAGE SECTION.
021300
021400 01  FILE-STATUS-CODES.
021500     05  RFCODE                  PIC X(2).
021600         88 CODE-READ     VALUE SPACES.
021700         88 NO-MORE-RUNCTL  VALUE "10".
021800     05  CFCODE                  PIC X(2).
021900         88 CODE-READ     VALUE SPACES.
022000         88 NO-MORE-COMPTS  VALUE "10".
022100     05  NFCODE                  PIC X(2).
022200         88 CODE-READ     VALUE SPACES.
022300         88 NO-MORE-INSTS   VALUE "10".
022400     05  AFCODE                  PIC X(2).
022500         88 CODE-READ     VALUE SPACES.
022600         88 NO-MORE-ATTS    VALUE "10".
022700     05  VFCODE                  PIC X(2).
022800         88 CODE-READ     VALUE SPACES.
022900         88 NO-MORE-VOLS    VALUE "10".
023000     05  BFCODE                  PIC X(2).
023100         88 CODE-READ     VALUE SPACES.
023200         88 NO-MORE-BKPS    VALUE "10".
023300     05  KFCODE                  PIC X(2).
023400         88 CODE-READ     VALUE SPACES.
023500         88 NO-MORE-SKIPS   VALUE "10".
023600     05  WFCODE                  PIC X(2).
023700         88 CODE-WRITE    VALUE SPACES.
023800     05  XFCODE                  PIC X(2).
023900         88 CODE-WRITE    VALUE SPACES.
024000
024100** QSAM FILE
024200 COPY RUNCTL.
024300
024400** QSAM FILE
024500 COPY CMPRTMNT.
024600
024700** QSAM FILE
024800 COPY SKPCMPRT.
024900
025000** QSAM FILE
025100 COPY INSTANCE.
025200
025300** QSAM FILE
025400 COPY ATTACH.
025500
025600** QSAM FILE
025700 COPY VOLUME.
025800
025900** QSAM FILE
026000 COPY BACKUP.
026100
026200** WORK FILE
026300 COPY FNDWORK.
026400
026500** WORK FILE
026600 COPY CTLWORK.
026700
026800** IN-MEMORY INVENTORY TABLES
026900 COPY VOLWORK.
027000
027100 01  WS-SWITCHES.
027200     05  MORE-COMPTS-SW        PIC X(01) VALUE "Y".
027300         88  NO-MORE-COMPARTMENTS  VALUE "N".
027400     05  MORE-INSTS-SW         PIC X(01) VALUE "Y".
027500         88  NO-MORE-INSTANCES     VALUE "N".
027600     05  MORE-ATTS-SW          PIC X(01) VALUE "Y".
027700         88  NO-MORE-ATTACHMENTS   VALUE "N".
027800     05  MORE-VOLS-SW          PIC X(01) VALUE "Y".
027900         88  NO-MORE-VOLUMES-SW    VALUE "N".
028000     05  MORE-BKPS-SW          PIC X(01) VALUE "Y".
028100         88  NO-MORE-BACKUPS-SW    VALUE "N".
028200     05  MORE-SKIPS-SW         PIC X(01) VALUE "Y".
028300         88  NO-MORE-SKIPPED       VALUE "N".
028400     05  WS-FOUND-BACKUP-SW    PIC X(01).
028500         88  WS-BACKUP-FOUND       VALUE "Y".
028600         88  WS-BACKUP-NOT-FOUND   VALUE "N".
028700     05  FILLER                PIC X(05).
028800
028900 01  WS-PASS-CONTROLS.
029000     05  WS-PASS-KIND          PIC X(05).
029100     05  WS-PASS-KIND-LONG     PIC X(12).
029200     05  WS-PASS-KIND-SEQ      PIC 9(01) COMP.
029300     05  FILLER                PIC X(05).
029400
029500 01  WS-LATEST-BACKUP-FIELDS.
029600     05  WS-LATEST-BKP-ID      PIC X(30).
029700     05  WS-LATEST-BKP-TIME    PIC X(14).
029800     05  WS-LATEST-BKP-PARTS REDEFINES WS-LATEST-BKP-TIME.
029900         10  WS-LATEST-BKP-DATE    PIC 9(08).
030000         10  WS-LATEST-BKP-HHMMSS  PIC 9(06).
030100     05  FILLER                PIC X(06).
030200
030300 01  WS-ATTACH-BUILD-FIELDS.
030400     05  WS-ATTACH-LABEL       PIC X(30).
030500     05  WS-ATTACH-TEXT        PIC X(55).
030600     05  WS-ATTACH-PTR         PIC 9(03) COMP.
030700     05  WS-CUR-LTH            PIC S9(04) COMP.
030800     05  FILLER                PIC X(06).
030900
031000 01  WS-COMPT-ACCUM.
031100     05  WS-COMPT-BLOCK-CNT    PIC 9(05) COMP.
031200     05  WS-COMPT-BOOT-CNT     PIC 9(05) COMP.
031300     05  WS-COMPT-NONCOMP-CNT  PIC 9(05) COMP.
031400     05  FILLER                PIC X(05).
031500
031600 01  COUNTERS-AND-ACCUMULATORS.
031700     05 RECORDS-READ             PIC S9(9) COMP.
031800     05 RECORDS-WRITTEN          PIC S9(9) COMP.
031900     05 CALC-CALL-RET-CODE       PIC S9(4) COMP.
032000     05 ROW-IDX                  PIC 9(04) COMP.
032100     05 HOLD-SUB                 PIC 9(04) COMP.
032200
032300 01  WS-AD-SWAP-HOLD.
032400     05  FILLER                PIC X(15).
032500     05  FILLER                PIC 9(06) COMP.
032600     05  FILLER                PIC 9(06) COMP.
032700     05  FILLER                PIC X(05).
032800
032900 01  WS-CS-SWAP-HOLD.
033000     05  FILLER                PIC X(30).
033100     05  FILLER                PIC X(25).
033200     05  FILLER                PIC 9(05) COMP.
033300     05  FILLER                PIC 9(05) COMP.
033400     05  FILLER                PIC 9(05) COMP.
033500     05  FILLER                PIC X(05).
033600
033610 01  WS-CASE-FOLD-LITERALS.
033620     05  WS-CF-LOWER           PIC X(26)
033630         VALUE "abcdefghijklmnopqrstuvwxyz".
033640     05  WS-CF-UPPER           PIC X(26)
033650         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
033655     05  FILLER                PIC X(08).
033660
033670 01  WS-CS-NAME-COMPARE-FIELDS.
033680     05  WS-CS-NAME-LEFT       PIC X(25).
033690     05  WS-CS-NAME-RIGHT      PIC X(25).
033695     05  FILLER                PIC X(05).
033700 COPY ABENDREC.
033800
033900 PROCEDURE DIVISION.
034000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
034100     PERFORM 100-MAINLINE THRU 100-EXIT
034200             UNTIL NO-MORE-COMPARTMENTS.
034300     PERFORM 800-LOAD-SKIPPED THRU 800-EXIT
034400             UNTIL NO-MORE-SKIPPED.
034500     PERFORM 900-CLEANUP THRU 900-EXIT.
034600     MOVE ZERO TO RETURN-CODE.
034700     GOBACK.
034800
034900*----------------------------------------------------------------
035000* 000-HOUSEKEEPING - OPEN FILES, READ RUN CONTROL, LOAD TABLES
035100*----------------------------------------------------------------
035200 000-HOUSEKEEPING.
035300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
035400     DISPLAY "******** BEGIN JOB BAKANLZ ********".
035500     OPEN INPUT  RUN-CONTROL-FILE, COMPARTMENT-FILE,
035600                 INSTANCE-FILE, ATTACHMENT-FILE,
035700                 VOLUME-FILE, BACKUP-FILE, SKIPPED-FILE.
035800     OPEN OUTPUT FNDWORK-FILE, CTLWORK-FILE, SYSOUT.
035900
036000     INITIALIZE COUNTERS-AND-ACCUMULATORS, CTLWORK-REC,
036100                WS-INSTANCE-TABLE, WS-ATTACHMENT-TABLE,
036200                WS-VOLUME-TABLE, WS-BACKUP-TABLE.
036300
036400     READ RUN-CONTROL-FILE INTO RUN-CONTROL-REC
036500         AT END
036600         MOVE "** NO RUN CONTROL RECORD PRESENT" TO ABEND-REASON
036700         GO TO 1000-ABEND-RTN
036800     END-READ.
036900
037000     IF CTL-MAX-AGE-DAYS = ZERO
037100         MOVE 7 TO CTL-MAX-AGE-DAYS.
037200
037300     PERFORM 010-LOAD-INSTANCES THRU 010-EXIT
037400         UNTIL NO-MORE-INSTANCES.
037500     PERFORM 020-LOAD-ATTACHMENTS THRU 020-EXIT
037600         UNTIL NO-MORE-ATTACHMENTS.
037700     PERFORM 030-LOAD-VOLUMES THRU 030-EXIT
037800         UNTIL NO-MORE-VOLUMES-SW.
037900     PERFORM 040-LOAD-BACKUPS THRU 040-EXIT
038000         UNTIL NO-MORE-BACKUPS-SW.
038100
038200     READ COMPARTMENT-FILE INTO COMPARTMENT-REC
038300         AT END
038400         MOVE "N" TO MORE-COMPTS-SW
038500     END-READ.
038600 000-EXIT.
038700     EXIT.
038800
038900*----------------------------------------------------------------
039000* 010-040 - ONE-TIME LOAD OF THE REFERENCE EXTRACTS INTO TABLES
039100*----------------------------------------------------------------
039200 010-LOAD-INSTANCES.
039300     MOVE "010-LOAD-INSTANCES" TO PARA-NAME.
039400     READ INSTANCE-FILE INTO INSTANCE-REC
039500         AT END
039600         MOVE "N" TO MORE-INSTS-SW
039700         GO TO 010-EXIT
039800     END-READ.
039900     ADD 1 TO INST-TAB-COUNT.
040000     SET INST-IDX TO INST-TAB-COUNT.
040100     MOVE INSTANCE-ID   TO INST-TAB-ID   (INST-IDX).
040200     MOVE INSTANCE-NAME TO INST-TAB-NAME (INST-IDX).
040300 010-EXIT.
040400     EXIT.
040500
040600 020-LOAD-ATTACHMENTS.
040700     MOVE "020-LOAD-ATTACHMENTS" TO PARA-NAME.
040800     READ ATTACHMENT-FILE INTO ATTACHMENT-REC
040900         AT END
041000         MOVE "N" TO MORE-ATTS-SW
041100         GO TO 020-EXIT
041200     END-READ.
041300     ADD 1 TO ATT-TAB-COUNT.
041400     SET ATT-IDX TO ATT-TAB-COUNT.
041500     MOVE ATT-KIND        TO ATT-TAB-KIND        (ATT-IDX).
041600     MOVE ATT-VOLUME-ID   TO ATT-TAB-VOLUME-ID   (ATT-IDX).
041700     MOVE ATT-INSTANCE-ID TO ATT-TAB-INSTANCE-ID (ATT-IDX).
041800     MOVE ATT-LIFECYCLE   TO ATT-TAB-LIFECYCLE   (ATT-IDX).
041900 020-EXIT.
042000     EXIT.
042100
042200 030-LOAD-VOLUMES.
042300     MOVE "030-LOAD-VOLUMES" TO PARA-NAME.
042400     READ VOLUME-FILE INTO VOLUME-REC
042500         AT END
042600         MOVE "N" TO MORE-VOLS-SW
042700         GO TO 030-EXIT
042800     END-READ.
042900     ADD 1 TO VOL-TAB-COUNT.
043000     SET VOL-IDX TO VOL-TAB-COUNT.
043100     MOVE VOL-COMP-ID     TO VOL-TAB-COMP-ID (VOL-IDX).
043200     MOVE VOL-KIND        TO VOL-TAB-KIND    (VOL-IDX).
043300     MOVE VOL-ID          TO VOL-TAB-ID      (VOL-IDX).
043400     MOVE VOL-NAME        TO VOL-TAB-NAME    (VOL-IDX).
043500     MOVE VOL-AD          TO VOL-TAB-AD      (VOL-IDX).
043600     MOVE VOL-SIZE-GB     TO VOL-TAB-SIZE-GB (VOL-IDX).
043700     MOVE VOL-SOURCE-TYPE TO VOL-TAB-SOURCE-TYPE (VOL-IDX).
043800     IF VOL-AD = SPACES
043900         MOVE "UNKNOWN_AD" TO VOL-TAB-AD (VOL-IDX).
044000 030-EXIT.
044100     EXIT.
044200
044300 040-LOAD-BACKUPS.
044400     MOVE "040-LOAD-BACKUPS" TO PARA-NAME.
044500     READ BACKUP-FILE INTO BACKUP-REC
044600         AT END
044700         MOVE "N" TO MORE-BKPS-SW
044800         GO TO 040-EXIT
044900     END-READ.
045000     IF BKP-VOLUME-ID = SPACES
045100         GO TO 040-EXIT.
045200     ADD 1 TO BKP-TAB-COUNT.
045300     SET BKP-IDX TO BKP-TAB-COUNT.
045400     MOVE BKP-KIND         TO BKP-TAB-KIND        (BKP-IDX).
045500     MOVE BKP-ID           TO BKP-TAB-ID          (BKP-IDX).
045600     MOVE BKP-VOLUME-ID    TO BKP-TAB-VOLUME-ID   (BKP-IDX).
045700     MOVE BKP-TIME-CREATED TO BKP-TAB-TIME-CREATED(BKP-IDX).
045800 040-EXIT.
045900     EXIT.
046000
046100*----------------------------------------------------------------
046200* 100-MAINLINE - ONE PASS PER COMPARTMENT RECORD
046300*----------------------------------------------------------------
046400 100-MAINLINE.
046500     MOVE "100-MAINLINE" TO PARA-NAME.
046600     PERFORM 200-PROCESS-COMPARTMENT THRU 200-EXIT.
046700
046800     READ COMPARTMENT-FILE INTO COMPARTMENT-REC
046900         AT END
047000         MOVE "N" TO MORE-COMPTS-SW
047100     END-READ.
047200 100-EXIT.
047300     EXIT.
047400
047500 200-PROCESS-COMPARTMENT.
047600     MOVE "200-PROCESS-COMPARTMENT" TO PARA-NAME.
047700     ADD 1 TO CTL-SCANNED-COMPARTMENTS.
047800     INITIALIZE WS-COMPT-ACCUM.
047900
048000     MOVE "BLOCK"        TO WS-PASS-KIND.
048100     MOVE "BLOCK_VOLUME" TO WS-PASS-KIND-LONG.
048200     MOVE 1              TO WS-PASS-KIND-SEQ.
048300     PERFORM 300-SCAN-VOLUMES-FOR-KIND THRU 300-EXIT.
048400
048500     MOVE "BOOT "        TO WS-PASS-KIND.
048600     MOVE "BOOT_VOLUME " TO WS-PASS-KIND-LONG.
048700     MOVE 2              TO WS-PASS-KIND-SEQ.
048800     PERFORM 300-SCAN-VOLUMES-FOR-KIND THRU 300-EXIT.
048900
049000     PERFORM 380-ROLL-COMPARTMENT-SUMMARY THRU 380-EXIT.
049100 200-EXIT.
049200     EXIT.
049300
049400 300-SCAN-VOLUMES-FOR-KIND.
049500     MOVE "300-SCAN-VOLUMES-FOR-KIND" TO PARA-NAME.
049600     PERFORM 310-PROCESS-ONE-VOLUME THRU 310-EXIT
049700         VARYING VOL-IDX FROM 1 BY 1
049800         UNTIL VOL-IDX > VOL-TAB-COUNT.
049900 300-EXIT.
050000     EXIT.
050100
050200 310-PROCESS-ONE-VOLUME.
050300     MOVE "310-PROCESS-ONE-VOLUME" TO PARA-NAME.
050400     IF VOL-TAB-COMP-ID (VOL-IDX) NOT = COMPARTMENT-ID
050500         OR VOL-TAB-KIND (VOL-IDX) NOT = WS-PASS-KIND
050600         GO TO 310-EXIT.
050700
050800     PERFORM 400-FIND-LATEST-BACKUP THRU 400-EXIT.
050900     PERFORM 450-BUILD-ATTACHED-LABELS THRU 450-EXIT.
051000
051100     MOVE ZERO TO CALC-CALL-RET-CODE.
051200     CALL "BAKAGECK" USING CTL-GENERATED-AT,
051300                           WS-LATEST-BKP-TIME,
051400                           CTL-MAX-AGE-DAYS,
051500                           FND-AGE-DAYS,
051600                           FND-STATUS,
051700                           CALC-CALL-RET-CODE.
051800     IF CALC-CALL-RET-CODE NOT EQUAL TO ZERO
051900         MOVE "** NON-ZERO RETURN-CODE FROM BAKAGECK"
052000                                  TO ABEND-REASON
052100         GO TO 1000-ABEND-RTN.
052200
052300     PERFORM 500-WRITE-FINDING THRU 500-EXIT.
052400     PERFORM 550-ROLL-TOTALS THRU 550-EXIT.
052500 310-EXIT.
052600     EXIT.
052700
052800*----------------------------------------------------------------
052900* 400-FIND-LATEST-BACKUP - GREATEST BKP-TIME-CREATED FOR THIS
053000* VOLUME ID WITHIN THIS KIND.  STRICT GREATER-THAN, FIRST RECORD
053100* READ WINS A TIE (CR-5118).
053200*----------------------------------------------------------------
053300 400-FIND-LATEST-BACKUP.
053400     MOVE "400-FIND-LATEST-BACKUP" TO PARA-NAME.
053500     MOVE "N"    TO WS-FOUND-BACKUP-SW.
053600     MOVE SPACES TO WS-LATEST-BKP-ID, WS-LATEST-BKP-TIME.
053700     PERFORM 410-CHECK-ONE-BACKUP THRU 410-EXIT
053800         VARYING BKP-IDX FROM 1 BY 1
053900         UNTIL BKP-IDX > BKP-TAB-COUNT.
054000 400-EXIT.
054100     EXIT.
054200
054300 410-CHECK-ONE-BACKUP.
054400     MOVE "410-CHECK-ONE-BACKUP" TO PARA-NAME.
054500     IF BKP-TAB-KIND (BKP-IDX) NOT = WS-PASS-KIND
054600         OR BKP-TAB-VOLUME-ID (BKP-IDX) NOT =
054700            VOL-TAB-ID (VOL-IDX)
054800         GO TO 410-EXIT.
054900
055000     IF WS-BACKUP-NOT-FOUND
055100         OR BKP-TAB-TIME-CREATED (BKP-IDX) >
055200            WS-LATEST-BKP-TIME
055300             MOVE BKP-TAB-ID (BKP-IDX)           TO
055400                  WS-LATEST-BKP-ID
055500             MOVE BKP-TAB-TIME-CREATED (BKP-IDX) TO
055600                  WS-LATEST-BKP-TIME
055700             MOVE "Y" TO WS-FOUND-BACKUP-SW.
055800 410-EXIT.
055900     EXIT.
056000
056100*----------------------------------------------------------------
056200* 450 - LABEL RESOLUTION AND DEDUP FOR ATTACHED INSTANCES
056300*----------------------------------------------------------------
056400 450-BUILD-ATTACHED-LABELS.
056500     MOVE "450-BUILD-ATTACHED-LABELS" TO PARA-NAME.
056600     MOVE ZERO   TO ATTLBL-COUNT.
056700     MOVE SPACES TO FND-ATTACHED.
056800     PERFORM 455-CHECK-ONE-ATTACHMENT THRU 455-EXIT
056900         VARYING ATT-IDX FROM 1 BY 1
057000         UNTIL ATT-IDX > ATT-TAB-COUNT.
057100     PERFORM 460-SORT-ATTACH-LABELS THRU 460-EXIT.
057200     PERFORM 470-JOIN-ATTACH-LABELS THRU 470-EXIT.
057300 450-EXIT.
057400     EXIT.
057500
057600 455-CHECK-ONE-ATTACHMENT.
057700     MOVE "455-CHECK-ONE-ATTACHMENT" TO PARA-NAME.
057800     IF ATT-TAB-KIND (ATT-IDX) NOT = WS-PASS-KIND
057900         OR ATT-TAB-VOLUME-ID (ATT-IDX) NOT =
058000            VOL-TAB-ID (VOL-IDX)
058100         OR ATT-TAB-LIFECYCLE (ATT-IDX) NOT = "ATTACHED"
058200         GO TO 455-EXIT.
058300
058400     IF ATT-TAB-INSTANCE-ID (ATT-IDX) = SPACES
058500         MOVE "UNKNOWN_INSTANCE" TO WS-ATTACH-LABEL
058600     ELSE
058700         PERFORM 700-LOOKUP-INSTANCE-NAME THRU 700-EXIT
058800         IF LKUP-FOUND
058900             MOVE LKUP-RESULT-NAME TO WS-ATTACH-LABEL
059000         ELSE
059100             MOVE ATT-TAB-INSTANCE-ID (ATT-IDX) TO
059200                  WS-ATTACH-LABEL.
059300
059400     PERFORM 458-ADD-LABEL-IF-NEW THRU 458-EXIT.
059500 455-EXIT.
059600     EXIT.
059700
059800 458-ADD-LABEL-IF-NEW.
059900     MOVE "458-ADD-LABEL-IF-NEW" TO PARA-NAME.
060000     SET LBL-IDX TO 1.
060100     SEARCH ATTLBL-ENTRY
060200         AT END
060300             ADD 1 TO ATTLBL-COUNT
060400             SET LBL-IDX TO ATTLBL-COUNT
060500             MOVE WS-ATTACH-LABEL TO ATTLBL-TEXT (LBL-IDX)
060600         WHEN ATTLBL-TEXT (LBL-IDX) = WS-ATTACH-LABEL
060700             CONTINUE
060800     END-SEARCH.
060900 458-EXIT.
061000     EXIT.
061100
061200 460-SORT-ATTACH-LABELS.
061300     MOVE "460-SORT-ATTACH-LABELS" TO PARA-NAME.
061400     IF ATTLBL-COUNT > 1
061500         PERFORM 465-BUBBLE-ONE-PASS THRU 465-EXIT
061600             VARYING HOLD-SUB FROM 1 BY 1
061700             UNTIL HOLD-SUB >= ATTLBL-COUNT.
061800 460-EXIT.
061900     EXIT.
062000
062100 465-BUBBLE-ONE-PASS.
062200     MOVE "465-BUBBLE-ONE-PASS" TO PARA-NAME.
062300     PERFORM 468-COMPARE-ADJACENT THRU 468-EXIT
062400         VARYING LBL-IDX FROM 1 BY 1
062500         UNTIL LBL-IDX > ATTLBL-COUNT - HOLD-SUB.
062600 465-EXIT.
062700     EXIT.
062800
062900 468-COMPARE-ADJACENT.
063000     MOVE "468-COMPARE-ADJACENT" TO PARA-NAME.
063100     SET ROW-IDX TO LBL-IDX.
063200     ADD 1 TO ROW-IDX.
063300     IF ATTLBL-TEXT (LBL-IDX) > ATTLBL-TEXT (ROW-IDX)
063400         MOVE ATTLBL-TEXT (LBL-IDX)  TO WS-ATTACH-LABEL
063500         MOVE ATTLBL-TEXT (ROW-IDX)  TO ATTLBL-TEXT (LBL-IDX)
063600         MOVE WS-ATTACH-LABEL        TO ATTLBL-TEXT (ROW-IDX).
063700 468-EXIT.
063800     EXIT.
063900
064000 470-JOIN-ATTACH-LABELS.
064100     MOVE "470-JOIN-ATTACH-LABELS" TO PARA-NAME.
064200     MOVE SPACES TO FND-ATTACHED.
064300     PERFORM 475-APPEND-ONE-LABEL THRU 475-EXIT
064400         VARYING LBL-IDX FROM 1 BY 1
064500         UNTIL LBL-IDX > ATTLBL-COUNT.
064600 470-EXIT.
064700     EXIT.
064800
064900 475-APPEND-ONE-LABEL.
065000     MOVE "475-APPEND-ONE-LABEL" TO PARA-NAME.
065100     MOVE FND-ATTACHED TO WS-ATTACH-TEXT.
065200     CALL "BAKLTH" USING WS-ATTACH-TEXT, WS-CUR-LTH.
065300     IF WS-CUR-LTH = ZERO
065400         STRING ATTLBL-TEXT (LBL-IDX) DELIMITED BY SPACE
065500             INTO FND-ATTACHED
065600         END-STRING
065700     ELSE
065800         COMPUTE WS-ATTACH-PTR = WS-CUR-LTH + 1
065900         STRING ", " DELIMITED BY SIZE
066000                ATTLBL-TEXT (LBL-IDX) DELIMITED BY SPACE
066100             INTO FND-ATTACHED
066200             WITH POINTER WS-ATTACH-PTR
066300         END-STRING.
066400 475-EXIT.
066500     EXIT.
066600
066700*----------------------------------------------------------------
066800* 500 - WRITE ONE FINDING-WORK RECORD
066900*----------------------------------------------------------------
067000 500-WRITE-FINDING.
067100     MOVE "500-WRITE-FINDING" TO PARA-NAME.
067200     MOVE WS-PASS-KIND-SEQ  TO WK-KIND-SEQ.
067300     PERFORM 510-SET-STATUS-PRIORITY THRU 510-EXIT.
067400     MOVE COMPARTMENT-NAME TO WK-COMP-NAME-UC, FND-COMP-NAME.
067410     INSPECT WK-COMP-NAME-UC CONVERTING WS-CF-LOWER TO WS-CF-UPPER.
067500     MOVE COMPARTMENT-ID   TO FND-COMP-ID.
067600     MOVE WS-PASS-KIND-LONG             TO FND-KIND.
067700     MOVE VOL-TAB-ID   (VOL-IDX)         TO FND-VOLUME-ID.
067800     MOVE VOL-TAB-NAME (VOL-IDX)         TO FND-VOLUME-NAME,
067900                                             WK-VOL-NAME-UC.
067910     INSPECT WK-VOL-NAME-UC   CONVERTING WS-CF-LOWER TO WS-CF-UPPER.
068000     MOVE VOL-TAB-AD   (VOL-IDX)         TO FND-AD.
068100     MOVE VOL-TAB-SIZE-GB (VOL-IDX)      TO FND-SIZE-GB.
068200     IF WS-BACKUP-FOUND
068300         MOVE WS-LATEST-BKP-ID   TO FND-BACKUP-ID
068400         MOVE WS-LATEST-BKP-TIME TO FND-BACKUP-TIME
068500     ELSE
068600         MOVE SPACES TO FND-BACKUP-ID, FND-BACKUP-TIME.
068700
068800     WRITE FD-FNDWORK-REC FROM FNDWORK-REC.
068900     ADD 1 TO RECORDS-WRITTEN.
069000 500-EXIT.
069100     EXIT.
069200
069300 510-SET-STATUS-PRIORITY.
069400     MOVE "510-SET-STATUS-PRIORITY" TO PARA-NAME.
069500     EVALUATE TRUE
069600         WHEN FND-NO-BACKUP
069700             MOVE 0 TO WK-STATUS-PRI
069800         WHEN FND-STALE-BACKUP
069900             MOVE 1 TO WK-STATUS-PRI
070000         WHEN OTHER
070100             MOVE 2 TO WK-STATUS-PRI
070200     END-EVALUATE.
070300 510-EXIT.
070400     EXIT.
070500
070600*----------------------------------------------------------------
070700* 550 - ROLL AD, COMPARTMENT AND TENANCY CONTROL TOTALS
070800*----------------------------------------------------------------
070900 550-ROLL-TOTALS.
071000     MOVE "550-ROLL-TOTALS" TO PARA-NAME.
071100     ADD 1 TO CTL-TOTAL-VOLUMES.
071200     EVALUATE TRUE
071300         WHEN FND-COMPLIANT
071400             ADD 1 TO CTL-COMPLIANT-COUNT
071500         WHEN FND-STALE-BACKUP
071600             ADD 1 TO CTL-STALE-COUNT
071700             ADD 1 TO CTL-NONCOMPLIANT-COUNT
071800         WHEN FND-NO-BACKUP
071900             ADD 1 TO CTL-NOBACKUP-COUNT
072000             ADD 1 TO CTL-NONCOMPLIANT-COUNT
072100     END-EVALUATE.
072200
072300     IF WS-PASS-KIND-SEQ = 1
072400         ADD 1 TO WS-COMPT-BLOCK-CNT
072500     ELSE
072600         ADD 1 TO WS-COMPT-BOOT-CNT.
072700     IF NOT FND-COMPLIANT
072800         ADD 1 TO WS-COMPT-NONCOMP-CNT.
072900
073000     PERFORM 600-FIND-OR-ADD-AD-ENTRY THRU 600-EXIT.
073100 550-EXIT.
073200     EXIT.
073300
073400 600-FIND-OR-ADD-AD-ENTRY.
073500     MOVE "600-FIND-OR-ADD-AD-ENTRY" TO PARA-NAME.
073600     SET AD-IDX TO 1.
073700     SEARCH AD-SUM-ENTRY
073800         AT END
073900             ADD 1 TO AD-SUM-COUNT
074000             SET AD-IDX TO AD-SUM-COUNT
074100             MOVE VOL-TAB-AD (VOL-IDX) TO AD-SUM-NAME (AD-IDX)
074200             MOVE ZERO TO AD-SUM-TOTAL (AD-IDX),
074300                          AD-SUM-NONCOMPLIANT (AD-IDX)
074400         WHEN AD-SUM-NAME (AD-IDX) = VOL-TAB-AD (VOL-IDX)
074500             CONTINUE
074600     END-SEARCH.
074700     ADD 1 TO AD-SUM-TOTAL (AD-IDX).
074800     IF NOT FND-COMPLIANT
074900         ADD 1 TO AD-SUM-NONCOMPLIANT (AD-IDX).
075000 600-EXIT.
075100     EXIT.
075200
075300 380-ROLL-COMPARTMENT-SUMMARY.
075400     MOVE "380-ROLL-COMPARTMENT-SUMMARY" TO PARA-NAME.
075500     ADD 1 TO CS-SUM-COUNT.
075600     SET CS-IDX TO CS-SUM-COUNT.
075700     MOVE COMPARTMENT-ID          TO CS-COMP-ID   (CS-IDX).
075800     MOVE COMPARTMENT-NAME        TO CS-COMP-NAME (CS-IDX).
075900     MOVE WS-COMPT-BLOCK-CNT      TO CS-BLOCK-COUNT (CS-IDX).
076000     MOVE WS-COMPT-BOOT-CNT       TO CS-BOOT-COUNT  (CS-IDX).
076100     MOVE WS-COMPT-NONCOMP-CNT    TO
076200          CS-NONCOMPLIANT-COUNT (CS-IDX).
076300 380-EXIT.
076400     EXIT.
076500
076600*----------------------------------------------------------------
076700* 700 - INSTANCE-ID TO INSTANCE-NAME LOOKUP
076800*----------------------------------------------------------------
076900 700-LOOKUP-INSTANCE-NAME.
077000     MOVE "700-LOOKUP-INSTANCE-NAME" TO PARA-NAME.
077100     MOVE "N" TO LKUP-FOUND-SW.
077200     MOVE SPACES TO LKUP-RESULT-NAME.
077300     SET INST-IDX TO 1.
077400     SEARCH INST-TAB-ENTRY
077500         AT END
077600             MOVE "N" TO LKUP-FOUND-SW
077700         WHEN INST-TAB-ID (INST-IDX) =
077800              ATT-TAB-INSTANCE-ID (ATT-IDX)
077900             MOVE "Y" TO LKUP-FOUND-SW
078000             MOVE INST-TAB-NAME (INST-IDX) TO LKUP-RESULT-NAME
078100     END-SEARCH.
078200 700-EXIT.
078300     EXIT.
078400
078500*----------------------------------------------------------------
078600* 800 - SKIPPED COMPARTMENTS - COUNT ONLY
078700*----------------------------------------------------------------
078800 800-LOAD-SKIPPED.
078900     MOVE "800-LOAD-SKIPPED" TO PARA-NAME.
079000     READ SKIPPED-FILE INTO SKIPPED-COMPARTMENT-REC
079100         AT END
079200         MOVE "N" TO MORE-SKIPS-SW
079300         GO TO 800-EXIT
079400     END-READ.
079500     ADD 1 TO CTL-SKIPPED-COMPARTMENTS.
079600 800-EXIT.
079700     EXIT.
079800
079900*----------------------------------------------------------------
080000* 900 - SORT THE SUMMARY TABLES, WRITE CTLWORK, CLOSE DOWN
080100*----------------------------------------------------------------
080200 900-CLEANUP.
080300     MOVE "900-CLEANUP" TO PARA-NAME.
080400     PERFORM 910-SORT-AD-SUMMARY THRU 910-EXIT.
080500     PERFORM 920-SORT-COMPARTMENT-SUMMARY THRU 920-EXIT.
080600
080700     WRITE FD-CTLWORK-REC FROM CTLWORK-REC.
080800
080900     CLOSE RUN-CONTROL-FILE, COMPARTMENT-FILE, INSTANCE-FILE,
081000           ATTACHMENT-FILE, VOLUME-FILE, BACKUP-FILE,
081100           SKIPPED-FILE, FNDWORK-FILE, CTLWORK-FILE, SYSOUT.
081200
081300     DISPLAY "** COMPARTMENTS SCANNED **".
081400     DISPLAY CTL-SCANNED-COMPARTMENTS.
081500     DISPLAY "** COMPARTMENTS SKIPPED **".
081600     DISPLAY CTL-SKIPPED-COMPARTMENTS.
081700     DISPLAY "** VOLUMES ANALYZED **".
081800     DISPLAY CTL-TOTAL-VOLUMES.
081900     DISPLAY "******** NORMAL END OF JOB BAKANLZ ********".
082000 900-EXIT.
082100     EXIT.
082200
082300 910-SORT-AD-SUMMARY.
082400     MOVE "910-SORT-AD-SUMMARY" TO PARA-NAME.
082500     IF AD-SUM-COUNT > 1
082600         PERFORM 912-AD-BUBBLE-PASS THRU 912-EXIT
082700             VARYING HOLD-SUB FROM 1 BY 1
082800             UNTIL HOLD-SUB >= AD-SUM-COUNT.
082900 910-EXIT.
083000     EXIT.
083100
083200 912-AD-BUBBLE-PASS.
083300     MOVE "912-AD-BUBBLE-PASS" TO PARA-NAME.
083400     PERFORM 914-AD-COMPARE-ADJACENT THRU 914-EXIT
083500         VARYING AD-IDX FROM 1 BY 1
083600         UNTIL AD-IDX > AD-SUM-COUNT - HOLD-SUB.
083700 912-EXIT.
083800     EXIT.
083900
084000 914-AD-COMPARE-ADJACENT.
084100     MOVE "914-AD-COMPARE-ADJACENT" TO PARA-NAME.
084200     SET ROW-IDX TO AD-IDX.
084300     ADD 1 TO ROW-IDX.
084400     IF AD-SUM-NAME (AD-IDX) > AD-SUM-NAME (ROW-IDX)
084500         MOVE AD-SUM-ENTRY (AD-IDX) TO WS-AD-SWAP-HOLD
084600         MOVE AD-SUM-ENTRY (ROW-IDX) TO AD-SUM-ENTRY (AD-IDX)
084700         MOVE WS-AD-SWAP-HOLD TO AD-SUM-ENTRY (ROW-IDX).
084800 914-EXIT.
084900     EXIT.
085000
085100 920-SORT-COMPARTMENT-SUMMARY.
085200     MOVE "920-SORT-COMPARTMENT-SUMMARY" TO PARA-NAME.
085300     IF CS-SUM-COUNT > 1
085400         PERFORM 922-CS-BUBBLE-PASS THRU 922-EXIT
085500             VARYING HOLD-SUB FROM 1 BY 1
085600             UNTIL HOLD-SUB >= CS-SUM-COUNT.
085700 920-EXIT.
085800     EXIT.
085900
086000 922-CS-BUBBLE-PASS.
086100     MOVE "922-CS-BUBBLE-PASS" TO PARA-NAME.
086200     PERFORM 924-CS-COMPARE-ADJACENT THRU 924-EXIT
086300         VARYING CS-IDX FROM 1 BY 1
086400         UNTIL CS-IDX > CS-SUM-COUNT - HOLD-SUB.
086500 922-EXIT.
086600     EXIT.
086700
086800 924-CS-COMPARE-ADJACENT.
086900     MOVE "924-CS-COMPARE-ADJACENT" TO PARA-NAME.
086910     SET ROW-IDX TO CS-IDX.
086920     ADD 1 TO ROW-IDX.
086930     MOVE CS-COMP-NAME (CS-IDX)  TO WS-CS-NAME-LEFT.
086940     MOVE CS-COMP-NAME (ROW-IDX) TO WS-CS-NAME-RIGHT.
086950     INSPECT WS-CS-NAME-LEFT  CONVERTING WS-CF-LOWER TO WS-CF-UPPER.
086960     INSPECT WS-CS-NAME-RIGHT CONVERTING WS-CF-LOWER TO WS-CF-UPPER.
087200     IF WS-CS-NAME-LEFT > WS-CS-NAME-RIGHT
087300         MOVE CS-SUM-ENTRY (CS-IDX) TO WS-CS-SWAP-HOLD
087400         MOVE CS-SUM-ENTRY (ROW-IDX) TO CS-SUM-ENTRY (CS-IDX)
087500         MOVE WS-CS-SWAP-HOLD TO CS-SUM-ENTRY (ROW-IDX).
087600 924-EXIT.
087700     EXIT.
087800
087900 1000-ABEND-RTN.
088000     WRITE SYSOUT-REC FROM ABEND-REC.
088100     DISPLAY "*** ABNORMAL END OF JOB-BAKANLZ ***" UPON CONSOLE.
088200     DIVIDE ZERO-VAL INTO ONE-VAL.
