000100******************************************************************
000200*                                                                *
000300*    COPY MEMBER....  ABENDREC                                  *
000400*    DESCRIPTION....  COMMON ABEND TRAP WORK AREA                *
000500*                                                                *
000600*    USED BY ALL BACKUP-POSTURE-AUDIT PROGRAMS TO BUILD A        *
000700*    ONE-LINE DIAGNOSTIC RECORD WHEN A PARAGRAPH DETECTS A       *
000800*    CONDITION IT CANNOT RECOVER FROM.  THE CALLING PROGRAM      *
000900*    MOVES PARA-NAME, ABEND-REASON, EXPECTED-VAL AND ACTUAL-VAL  *
001000*    THEN WRITES SYSOUT-REC FROM ABEND-REC BEFORE FORCING THE    *
001100*    ABEND.                                                      *
001200*                                                                *
001300*    CHANGE LOG                                                  *
001400*    032294 JRS  INITIAL RELEASE                                 *JRS0322 
001500*    091497 MPK  WIDENED ABEND-REASON - 30 BYTES WAS TRUNCATING  *MPK0914 
001550*                THE LONGER COLLECTOR FILE-STATUS MESSAGES       *
001600******************************************************************
001700 01  ABEND-REC.
001800     05  PARA-NAME             PIC X(32).
001900     05  ABEND-REASON          PIC X(40).
002000     05  EXPECTED-VAL          PIC X(15).
002100     05  ACTUAL-VAL            PIC X(15).
002200     05  FILLER                PIC X(10).
002300
002400 77  ZERO-VAL                  PIC 9(01) VALUE ZERO.
002500 77  ONE-VAL                   PIC 9(01) VALUE 1.
