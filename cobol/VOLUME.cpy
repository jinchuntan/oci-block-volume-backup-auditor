000100******************************************************************
000200*                                                                *
000300*    COPY MEMBER....  VOLUME                                    *
000400*    DESCRIPTION....  BLOCK / BOOT VOLUME MASTER ENTRY           *
000500*                                                                *
000600*    ONE RECORD PER STORAGE VOLUME (BLOCK OR BOOT) IN A          *
000700*    COMPARTMENT.  EVERY VOLUME RECORD PRODUCES EXACTLY ONE      *
000800*    FINDING ON THE NIGHTLY AUDIT REGARDLESS OF BACKUP STATUS.   *
000900*                                                                *
001000*    CHANGE LOG                                                  *
001100*    040494 JRS  INITIAL RELEASE                                 *JRS0404 
001200*    072896 JRS  BLANK VOL-AD NOW DEFAULTS TO UNKNOWN_AD IN      *JRS0728 
001300*                THE ANALYZER RATHER THAN BOMBING THE SORT       *
001400******************************************************************
001500 01  VOLUME-REC.
001600     05  VOL-COMP-ID           PIC X(30).
001700     05  VOL-KIND              PIC X(05).
001800         88  VOL-IS-BLOCK          VALUE "BLOCK".
001900         88  VOL-IS-BOOT           VALUE "BOOT ".
002000     05  VOL-ID                PIC X(30).
002100     05  VOL-NAME              PIC X(25).
002200     05  VOL-AD                PIC X(15).
002300     05  VOL-SIZE-GB           PIC 9(06).
002400     05  VOL-SOURCE-TYPE       PIC X(12).
002500     05  FILLER                PIC X(05).
