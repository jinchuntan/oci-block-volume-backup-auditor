000100******************************************************************
000200*                                                                *
000300*    COPY MEMBER....  FNDWORK                                   *
000400*    DESCRIPTION....  FINDING WORK RECORD WITH SORT KEYS         *
000500*                                                                *
000600*    SAME FIELDS AS FINDING-REC (MEMBER FINDING) PLUS FOUR       *
000700*    DERIVED KEYS CARRIED ONLY THROUGH THE BAKANLZ-TO-BAKRPT     *
000800*    WORK FILE AND THE SORT STEP.  WK-KIND-SEQ PUTS BLOCK        *
000900*    VOLUMES AHEAD OF BOOT VOLUMES, WK-STATUS-PRI PUTS           *
001000*    NO_BACKUP AHEAD OF STALE_BACKUP AHEAD OF COMPLIANT, AND     *
001100*    THE TWO UPPERCASED NAME FIELDS GIVE A CASE-INSENSITIVE      *
001200*    TIE-BREAK.  THIS MEMBER IS COPIED WITH REPLACING INTO       *
001300*    THE FNDWORK FD (BAKANLZ), THE SRTFILE SD AND THE SRTOUT     *
001400*    FD (BAKRPT) SO ALL THREE SHARE ONE LAYOUT.                   *
001500*                                                                *
001600*    CHANGE LOG                                                  *
001700*    051294 JRS  INITIAL RELEASE                                 *JRS0512 
001800*    091295 JRS  WIDENED FND-ATTACHED - SEE MEMBER FINDING       *JRS0912 
001900******************************************************************
002000 01  FNDWORK-REC.
002100     05  WK-KIND-SEQ           PIC 9(01) COMP.
002200     05  WK-STATUS-PRI         PIC 9(01) COMP.
002300     05  WK-COMP-NAME-UC       PIC X(25).
002400     05  WK-VOL-NAME-UC        PIC X(25).
002500     05  WK-FINDING-DATA.
002600         10  FND-COMP-ID           PIC X(30).
002700         10  FND-COMP-NAME         PIC X(25).
002800         10  FND-KIND              PIC X(12).
002900         10  FND-VOLUME-ID         PIC X(30).
003000         10  FND-VOLUME-NAME       PIC X(25).
003100         10  FND-AD                PIC X(15).
003200         10  FND-SIZE-GB           PIC 9(06).
003300         10  FND-ATTACHED          PIC X(55).
003400         10  FND-BACKUP-ID         PIC X(30).
003500         10  FND-BACKUP-TIME       PIC X(14).
003600         10  FND-AGE-DAYS          PIC S9(05)V99.
003700         10  FND-STATUS            PIC X(12).
003800     05  FILLER                PIC X(06).
