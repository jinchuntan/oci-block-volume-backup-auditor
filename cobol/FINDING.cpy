000100******************************************************************
000200*                                                                *
000300*    COPY MEMBER....  FINDING                                   *
000400*    DESCRIPTION....  BACKUP POSTURE FINDING - DETAIL RECORD     *
000500*                                                                *
000600*    ONE RECORD PER VOLUME, WRITTEN BY BAKANLZ AND RE-WRITTEN    *
000700*    IN SORTED ORDER BY BAKRPT TO THE FINDINGS DETAIL FILE.      *
000800*    BLOCK-SECTION RECORDS PRECEDE BOOT-SECTION RECORDS, AND     *
000900*    WITHIN EACH SECTION WORST POSTURE SORTS FIRST.               *
001000*                                                                *
001100*    CHANGE LOG                                                  *
001200*    051294 JRS  INITIAL RELEASE                                 *JRS0512 
001300*    091295 JRS  WIDENED FND-ATTACHED TO HOLD MULTI-ATTACH       *JRS0912 
001400*                VOLUMES AFTER THE SHARED-DISK PILOT              *
001500******************************************************************
001600 01  FINDING-REC.
001700     05  FND-COMP-ID           PIC X(30).
001800     05  FND-COMP-NAME         PIC X(25).
001900     05  FND-KIND              PIC X(12).
002000         88  FND-IS-BLOCK          VALUE "BLOCK_VOLUME".
002100         88  FND-IS-BOOT           VALUE "BOOT_VOLUME ".
002200     05  FND-VOLUME-ID         PIC X(30).
002300     05  FND-VOLUME-NAME       PIC X(25).
002400     05  FND-AD                PIC X(15).
002500     05  FND-SIZE-GB           PIC 9(06).
002600     05  FND-ATTACHED          PIC X(55).
002700     05  FND-BACKUP-ID         PIC X(30).
002800     05  FND-BACKUP-TIME       PIC X(14).
002900     05  FND-AGE-DAYS          PIC S9(05)V99.
003000     05  FND-STATUS            PIC X(12).
003100         88  FND-COMPLIANT         VALUE "COMPLIANT   ".
003200         88  FND-STALE-BACKUP      VALUE "STALE_BACKUP".
003300         88  FND-NO-BACKUP         VALUE "NO_BACKUP   ".
003400     05  FILLER                PIC X(09).
