000100******************************************************************
000200*                                                                *
000300*    COPY MEMBER....  BACKUP                                    *
000400*    DESCRIPTION....  BLOCK / BOOT BACKUP MASTER ENTRY           *
000500*                                                                *
000600*    ONE RECORD PER BACKUP TAKEN OF A BLOCK OR BOOT VOLUME.      *
000700*    A VOLUME MAY HAVE MANY BACKUP RECORDS -  THE ANALYZER       *
000800*    KEEPS ONLY THE ONE WITH THE GREATEST BKP-TIME-CREATED       *
000900*    PER VOLUME ID, WITHIN EACH KIND.                             *
001000*                                                                *
001100*    CHANGE LOG                                                  *
001200*    040494 JRS  INITIAL RELEASE                                 *JRS0404 
001300******************************************************************
001400 01  BACKUP-REC.
001500     05  BKP-COMP-ID           PIC X(30).
001600     05  BKP-KIND              PIC X(05).
001700         88  BKP-IS-BLOCK          VALUE "BLOCK".
001800         88  BKP-IS-BOOT           VALUE "BOOT ".
001900     05  BKP-ID                PIC X(30).
002000     05  BKP-VOLUME-ID         PIC X(30).
002100     05  BKP-TIME-CREATED      PIC X(14).
002200     05  FILLER                PIC X(05).
