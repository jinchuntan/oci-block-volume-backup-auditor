000100******************************************************************
000200*                                                                *
000300*    COPY MEMBER....  INSTANCE                                  *
000400*    DESCRIPTION....  COMPUTE INSTANCE MASTER ENTRY              *
000500*                                                                *
000600*    ONE RECORD PER COMPUTE INSTANCE IN A COMPARTMENT.  USED     *
000700*    ONLY TO RESOLVE AN INSTANCE ID TO A DISPLAY NAME WHEN       *
000800*    LABELLING VOLUME ATTACHMENTS.                                *
000900*                                                                *
001000*    CHANGE LOG                                                  *
001100*    040494 JRS  INITIAL RELEASE                                 *JRS0404 
001200******************************************************************
001300 01  INSTANCE-REC.
001400     05  INSTANCE-COMP-ID      PIC X(30).
001500     05  INSTANCE-ID           PIC X(30).
001600     05  INSTANCE-NAME         PIC X(25).
001700     05  FILLER                PIC X(05).
