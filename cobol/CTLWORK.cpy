000100******************************************************************
000200*                                                                *
000300*    COPY MEMBER....  CTLWORK                                   *
000400*    DESCRIPTION....  RUN CONTROL TOTALS / SUMMARY CARRY RECORD  *
000500*                                                                *
000600*    ONE RECORD, WRITTEN BY BAKANLZ AT 999-CLEANUP AND READ BY   *
000700*    BAKRPT, CARRYING THE TENANCY-WIDE COUNTS AND THE TWO        *
000800*    SUMMARY TABLES (BY AVAILABILITY DOMAIN AND BY COMPARTMENT)  *
000900*    NEEDED FOR THE REPORT'S SUMMARY AND AD-SUMMARY SECTIONS.    *
001000*    THIS IS A SHOP-INTERNAL CARRY FILE, NOT ONE OF THE          *
001100*    PUBLISHED EXTRACT OR REPORT FILES.                          *
001200*                                                                *
001300*    CHANGE LOG                                                  *
001400*    051294 JRS  INITIAL RELEASE                                 *JRS0512 
001500*    081595 JRS  RAISED TABLE SIZES TO MATCH VOLWORK             *JRS0815 
001600******************************************************************
001700 01  CTLWORK-REC.
001800     05  CTL-TENANCY-TOTALS.
001900         10  CTL-SCANNED-COMPARTMENTS  PIC 9(05) COMP.
002000         10  CTL-SKIPPED-COMPARTMENTS  PIC 9(05) COMP.
002100         10  CTL-TOTAL-VOLUMES         PIC 9(07) COMP.
002200         10  CTL-COMPLIANT-COUNT       PIC 9(07) COMP.
002300         10  CTL-STALE-COUNT           PIC 9(07) COMP.
002400         10  CTL-NOBACKUP-COUNT        PIC 9(07) COMP.
002500         10  CTL-NONCOMPLIANT-COUNT    PIC 9(07) COMP.
002600         10  FILLER                    PIC X(10).
002700     05  CTL-AD-SUMMARY.
002800         10  AD-SUM-COUNT          PIC 9(03) COMP.
002900         10  AD-SUM-ENTRY OCCURS 200 TIMES
003000                           INDEXED BY AD-IDX.
003100             15  AD-SUM-NAME           PIC X(15).
003200             15  AD-SUM-TOTAL          PIC 9(06) COMP.
003300             15  AD-SUM-NONCOMPLIANT   PIC 9(06) COMP.
003400             15  FILLER                PIC X(05).
003500     05  CTL-COMPARTMENT-SUMMARY.
003600         10  CS-SUM-COUNT          PIC 9(03) COMP.
003700         10  CS-SUM-ENTRY OCCURS 500 TIMES
003800                           INDEXED BY CS-IDX.
003900             15  CS-COMP-ID            PIC X(30).
004000             15  CS-COMP-NAME          PIC X(25).
004100             15  CS-BLOCK-COUNT        PIC 9(05) COMP.
004200             15  CS-BOOT-COUNT         PIC 9(05) COMP.
004300             15  CS-NONCOMPLIANT-COUNT PIC 9(05) COMP.
004400             15  FILLER                PIC X(05).
