000100******************************************************************
000200*                                                                *
000300*    COPY MEMBER....  SKPCMPRT                                  *
000400*    DESCRIPTION....  SKIPPED COMPARTMENT ENTRY                  *
000500*                                                                *
000600*    ONE RECORD PER COMPARTMENT THE COLLECTION JOB WAS UNABLE    *
000700*    TO PULL INVENTORY FOR.  THESE ARE COUNTED ON THE REPORT     *
000800*    BUT TAKE NO PART IN THE BACKUP POSTURE ANALYSIS.             *
000900*                                                                *
001000*    CHANGE LOG                                                  *
001100*    040494 JRS  INITIAL RELEASE                                 *JRS0404 
001200******************************************************************
001300 01  SKIPPED-COMPARTMENT-REC.
001400     05  SKP-COMP-ID           PIC X(30).
001500     05  SKP-REASON            PIC X(40).
001600     05  FILLER                PIC X(05).
