000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  BAKAGECK.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 03/17/94.
000600 DATE-COMPILED. 03/17/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*                                                                *
001100*    PROGRAM.......  BAKAGECK                                   *
001200*    FUNCTION......  BACKUP AGE / COMPLIANCE STATUS CALCULATION  *
001300*                                                                *
001400*    CALLED ONCE PER VOLUME BY BAKANLZ.  GIVEN THE RUN'S         *
001500*    GENERATED-AT TIMESTAMP, THE VOLUME'S LATEST BACKUP          *
001600*    TIMESTAMP (SPACES IF NONE WAS FOUND) AND THE SHOP'S         *
001700*    MAX-AGE-DAYS THRESHOLD, RETURNS THE BACKUP AGE IN DAYS      *
001800*    (TO HUNDREDTHS) AND THE COMPLIANCE STATUS - COMPLIANT,      *
001900*    STALE_BACKUP OR NO_BACKUP.  AGE IS THE BOUNDARY-INCLUSIVE   *
002000*    COMPARISON - A BACKUP EXACTLY MAX-AGE-DAYS OLD IS           *
002100*    COMPLIANT.                                                  *
002200*                                                                *
002300*    CHANGE LOG                                                  *
002400*    031794 JRS  INITIAL RELEASE FOR REQUEST CR-4471             *CR4471  
002500*    052694 JRS  DEFAULTED MAX-AGE-DAYS TO 7 WHEN THE RUN        *JRS0526 
002600*                CONTROL CARD LEFT IT AT ZERO                    *
002700*    112898 DCH  Y2K READINESS REVIEW - FUNCTION INTEGER-OF-DATE *DCH1128 
002800*                USES THE FULL 4-DIGIT CENTURY THROUGHOUT        *
002900*    061502 RTW  A BACKUP TIME AFTER GENERATED-AT (COLLECTOR RAN *RTW0615 
003000*                LONG) NOW LEAVES AGE-DAYS NEGATIVE AND STILL    *
003100*                COMPLIANT - DO NOT RE-ADD A ZERO FLOOR HERE     *
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700 SPECIAL-NAMES.
003800     UPSI-0 ON STATUS IS DEBUG-TRACE-ON
003900            OFF STATUS IS DEBUG-TRACE-OFF.
004000
004100 DATA DIVISION.
004200 WORKING-STORAGE SECTION.
004300
004400 01  WS-WORK-FIELDS.
004500     05  WS-GEN-INT            PIC S9(09) COMP.
004600     05  WS-BKP-INT            PIC S9(09) COMP.
004700     05  WS-DAY-DIFF           PIC S9(09) COMP.
004800     05  WS-GEN-SECS           PIC S9(09) COMP.
004900     05  WS-BKP-SECS           PIC S9(09) COMP.
005000     05  WS-SEC-DIFF           PIC S9(09) COMP.
005100     05  WS-MAX-AGE            PIC 9(03).
005200     05  FILLER                PIC X(10).
005300
005400     05  WS-GEN-TIME-WORK      PIC 9(06).
005500     05  WS-GEN-TIME-BRK REDEFINES WS-GEN-TIME-WORK.
005600         10  WS-GEN-HH             PIC 9(02).
005700         10  WS-GEN-MM             PIC 9(02).
005800         10  WS-GEN-SS             PIC 9(02).
005900
006000     05  WS-BKP-TIME-WORK      PIC 9(06).
006100     05  WS-BKP-TIME-BRK REDEFINES WS-BKP-TIME-WORK.
006200         10  WS-BKP-HH             PIC 9(02).
006300         10  WS-BKP-MM             PIC 9(02).
006400         10  WS-BKP-SS             PIC 9(02).
006500
006600 LINKAGE SECTION.
006700 01  LK-GENERATED-AT           PIC X(14).
006800 01  LK-GEN-PARTS REDEFINES LK-GENERATED-AT.
006900     05  LK-GEN-DATE               PIC 9(08).
007000     05  LK-GEN-TIME               PIC 9(06).
007100
007200 01  LK-BACKUP-TIME            PIC X(14).
007300 01  LK-BKP-PARTS REDEFINES LK-BACKUP-TIME.
007400     05  LK-BKP-DATE               PIC 9(08).
007500     05  LK-BKP-TIME-HHMMSS        PIC 9(06).
007600
007700 01  LK-MAX-AGE-DAYS           PIC 9(03).
007800 01  LK-AGE-DAYS               PIC S9(05)V99.
007900 01  LK-STATUS                 PIC X(12).
008000     88  LK-SET-COMPLIANT          VALUE "COMPLIANT   ".
008100     88  LK-SET-STALE              VALUE "STALE_BACKUP".
008200     88  LK-SET-NOBACKUP           VALUE "NO_BACKUP   ".
008300 01  LK-RET-CODE               PIC S9(04) COMP.
008400
008500 PROCEDURE DIVISION USING LK-GENERATED-AT,
008600                           LK-BACKUP-TIME,
008700                           LK-MAX-AGE-DAYS,
008800                           LK-AGE-DAYS,
008900                           LK-STATUS,
009000                           LK-RET-CODE.
009100
009200 000-CALCULATE-AGE-AND-STATUS.
009300     MOVE ZERO TO LK-RET-CODE.
009400
009500     IF LK-BACKUP-TIME = SPACES
009600         SET LK-SET-NOBACKUP TO TRUE
009700         MOVE ZERO TO LK-AGE-DAYS
009800         GO TO 000-EXIT.
009900
010000     MOVE LK-MAX-AGE-DAYS TO WS-MAX-AGE.
010100     IF WS-MAX-AGE = ZERO
010200         MOVE 7 TO WS-MAX-AGE.
010300
010400     COMPUTE WS-GEN-INT =
010500         FUNCTION INTEGER-OF-DATE (LK-GEN-DATE).
010600     COMPUTE WS-BKP-INT =
010700         FUNCTION INTEGER-OF-DATE (LK-BKP-DATE).
010800     COMPUTE WS-DAY-DIFF = WS-GEN-INT - WS-BKP-INT.
010900
011000     MOVE LK-GEN-TIME        TO WS-GEN-TIME-WORK.
011100     MOVE LK-BKP-TIME-HHMMSS TO WS-BKP-TIME-WORK.
011200     COMPUTE WS-GEN-SECS =
011300         (WS-GEN-HH * 3600) + (WS-GEN-MM * 60) + WS-GEN-SS.
011400     COMPUTE WS-BKP-SECS =
011500         (WS-BKP-HH * 3600) + (WS-BKP-MM * 60) + WS-BKP-SS.
011600     COMPUTE WS-SEC-DIFF = WS-GEN-SECS - WS-BKP-SECS.
011700
011800     COMPUTE LK-AGE-DAYS ROUNDED =
011900         WS-DAY-DIFF + (WS-SEC-DIFF / 86400).
012000
012100     IF LK-AGE-DAYS <= WS-MAX-AGE
012500         SET LK-SET-COMPLIANT TO TRUE
012600     ELSE
012700         SET LK-SET-STALE TO TRUE.
012800 000-EXIT.
012900     GOBACK.
