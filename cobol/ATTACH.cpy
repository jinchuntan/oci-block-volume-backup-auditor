000100******************************************************************
000200*                                                                *
000300*    COPY MEMBER....  ATTACH                                    *
000400*    DESCRIPTION....  VOLUME ATTACHMENT ENTRY                    *
000500*                                                                *
000600*    ONE RECORD PER ATTACHMENT OF A BLOCK OR BOOT VOLUME TO A    *
000700*    COMPUTE INSTANCE.  ATT-KIND TELLS THE ANALYZER WHICH        *
000800*    VOLUME POOL (BLOCK OR BOOT) THE ATTACHMENT BELONGS TO.      *
000900*    ONLY ROWS WHOSE ATT-LIFECYCLE IS ATTACHED COUNT TOWARD      *
001000*    THE ATTACHMENT LABELLING RULE.                               *
001100*                                                                *
001200*    CHANGE LOG                                                  *
001300*    040494 JRS  INITIAL RELEASE                                 *JRS0404 
001400*    061295 JRS  ADDED ATT-LIFECYCLE - DETACHED RECS WERE        *JRS0612 
001500*                SHOWING UP ON THE FINDINGS TABLE                *
001600******************************************************************
001700 01  ATTACHMENT-REC.
001800     05  ATT-COMP-ID           PIC X(30).
001900     05  ATT-KIND              PIC X(05).
002000         88  ATT-IS-BLOCK          VALUE "BLOCK".
002100         88  ATT-IS-BOOT           VALUE "BOOT ".
002200     05  ATT-VOLUME-ID         PIC X(30).
002300     05  ATT-INSTANCE-ID       PIC X(30).
002400     05  ATT-LIFECYCLE         PIC X(10).
002500         88  ATT-ATTACHED          VALUE "ATTACHED".
002600     05  FILLER                PIC X(05).
