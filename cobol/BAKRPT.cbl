000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  BAKRPT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 03/21/94.
000600 DATE-COMPILED. 03/21/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*                                                                *
001100*    PROGRAM.......  BAKRPT                                     *
001200*    FUNCTION......  BACKUP POSTURE FINDINGS SORT AND REPORT     *
001300*                                                                *
001400*    SORTS THE UNSORTED FINDING-WORK RECORDS WRITTEN BY BAKANLZ  *
001500*    WORST-POSTURE-FIRST WITHIN EACH VOLUME KIND (BLOCK SECTION  *
001600*    AHEAD OF BOOT SECTION), WRITES THE SORTED DETAIL TO THE     *
001700*    FINDINGS FILE, AND PRINTS THE NIGHTLY AUDIT REPORT -        *
001800*    HEADER, TENANCY SUMMARY, AVAILABILITY-DOMAIN SUMMARY,       *
001900*    SKIPPED-COMPARTMENT LIST AND THE TOP 50 NON-COMPLIANT       *
002000*    VOLUMES.                                                    *
002100*                                                                *
002200*    CHANGE LOG                                                  *
002300*    032194 JRS  INITIAL RELEASE FOR REQUEST CR-4471             *CR4471  
002400*    052694 JRS  ADDED THE AVAILABILITY-DOMAIN SUMMARY SECTION   *JRS0526 
002500*                PER OPERATIONS REQUEST                         *
002600*    071895 JRS  CAPPED THE FINDINGS TABLE AT THE FIRST 50 ROWS -*JRS0718 
002700*                REPORT WAS RUNNING TO 40+ PAGES ON BIG TENANCIES*
002800*    061296 MPK  SKIPPED-COMPARTMENTS SECTION NOW SUPPRESSED     *MPK0612 
002900*                WHEN THE COUNT IS ZERO (CR-5118)                *
003000*    112898 DCH  Y2K READINESS REVIEW - REPORT HEADER PRINTS     *DCH1128 
003100*                CTL-GENERATED-AT AS SUPPLIED, FULL 4-DIGIT YEAR *
003200*    092301 RTW  BOOT VOLUME SECTION ADDED TO FINDINGS AND       *RTW0923 
003300*                NON-COMPLIANT TABLES FOR CR-6204                *
003350*    041203 JLH  GIVING SIDE OF THE SORT WAS READING INTO AN     *JLH0412 
003360*                UNDECLARED SRTOUT-REC - ADDED COPY FNDWORK      *
003370*                REPLACING TO PICK UP THE WK-* FIELDS, AND       *
003380*                WIDENED WS-AGE-EDIT TO MATCH FND-AGE-DAYS SO    *
003390*                AGES OVER 999 DAYS STOP TRUNCATING (CR-6512)    *
003391*    022604 JLH  COMPARTMENT/VOLUME/AD NAMES AND THE             *JLH0226 
003392*                ATTACHED-TO LIST IN THE TOP-50 TABLE WERE       *
003393*                NARROWER THAN THE FINDING RECORD THEY COME      *
003394*                FROM AND WERE CLIPPING MULTI-ATTACH VOLUMES -   *
003395*                WIDENED TO MATCH FINDING, REPORT LINE NOW       *
003396*                176 BYTES WIDE (CR-6588)                        *
003400******************************************************************
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
004000 SPECIAL-NAMES.
004100     C01 IS NEXT-PAGE.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT SYSOUT
004600     ASSIGN TO UT-S-SYSOUT
004700       ORGANIZATION IS SEQUENTIAL.
004800
004900     SELECT RUN-CONTROL-FILE
005000     ASSIGN TO UT-S-RUNCTL
005100       ACCESS MODE IS SEQUENTIAL
005200       FILE STATUS IS RFCODE.
005300
005400     SELECT CTLWORK-FILE
005500     ASSIGN TO UT-S-CTLWORK
005600       ACCESS MODE IS SEQUENTIAL
005700       FILE STATUS IS XFCODE.
005800
005900     SELECT SKIPPED-FILE
006000     ASSIGN TO UT-S-SKIPPED
006100       ACCESS MODE IS SEQUENTIAL
006200       FILE STATUS IS KFCODE.
006300
006400     SELECT FNDWORK-FILE
006500     ASSIGN TO UT-S-FNDWORK
006600       ACCESS MODE IS SEQUENTIAL
006700       FILE STATUS IS WFCODE.
006800
006900     SELECT SRTFILE
007000     ASSIGN TO UT-S-SRTWK01.
007100
007200     SELECT SRTOUT-FILE
007300     ASSIGN TO UT-S-SRTOUT
007400       ACCESS MODE IS SEQUENTIAL
007500       FILE STATUS IS OFCODE.
007600
007700     SELECT FINDINGS-FILE
007800     ASSIGN TO UT-S-FINDNGS
007900       ACCESS MODE IS SEQUENTIAL
008000       FILE STATUS IS DFCODE.
008100
008200     SELECT REPORT-FILE
008300     ASSIGN TO UT-S-BAKRPT
008400       ACCESS MODE IS SEQUENTIAL
008500       FILE STATUS IS PFCODE.
008600
008700 DATA DIVISION.
008800 FILE SECTION.
008900 FD  SYSOUT
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 130 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS SYSOUT-REC.
009500 01  SYSOUT-REC  PIC X(130).
009600
009700 FD  RUN-CONTROL-FILE
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 71 CHARACTERS
010100     BLOCK CONTAINS 0 RECORDS
010200     DATA RECORD IS FD-RUN-CONTROL-REC.
010300 01  FD-RUN-CONTROL-REC  PIC X(71).
010400
010500****** CONTROL-TOTALS CARRY RECORD WRITTEN BY BAKANLZ.
010600 FD  CTLWORK-FILE
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 44000 CHARACTERS
011000     BLOCK CONTAINS 0 RECORDS
011100     DATA RECORD IS FD-CTLWORK-REC.
011200 01  FD-CTLWORK-REC  PIC X(44000).
011300
011400 FD  SKIPPED-FILE
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 75 CHARACTERS
011800     BLOCK CONTAINS 0 RECORDS
011900     DATA RECORD IS FD-SKIPPED-REC.
012000 01  FD-SKIPPED-REC  PIC X(75).
012100
012200****** UNSORTED FINDING-WORK RECORDS FROM BAKANLZ - USING SIDE
012300****** OF THE SORT BELOW.
012400 FD  FNDWORK-FILE
012500     RECORDING MODE IS F
012600     LABEL RECORDS ARE STANDARD
012700     RECORD CONTAINS 340 CHARACTERS
012800     BLOCK CONTAINS 0 RECORDS
012900     DATA RECORD IS FD-FNDWORK-REC.
013000 01  FD-FNDWORK-REC  PIC X(340).
013100
013200****** SORT WORK FILE - KEYS MIRROR MEMBER FNDWORK.
013300 SD  SRTFILE
013400     RECORD CONTAINS 340 CHARACTERS
013500     DATA RECORD IS SRTFILE-REC.
013600 COPY FNDWORK REPLACING FNDWORK-REC BY SRTFILE-REC.
013700
013800****** GIVING SIDE OF THE SORT - READ SEQUENTIALLY BY
013900****** 200-WRITE-FINDINGS-DETAIL, WORST POSTURE FIRST WITHIN
014000****** EACH KIND.
014100 FD  SRTOUT-FILE
014200     RECORDING MODE IS F
014300     LABEL RECORDS ARE STANDARD
014400     RECORD CONTAINS 340 CHARACTERS
014500     BLOCK CONTAINS 0 RECORDS
014600     DATA RECORD IS SRTOUT-REC.
014650 COPY FNDWORK REPLACING FNDWORK-REC BY SRTOUT-REC.
014800
014900****** SORTED FINDING DETAIL - ONE RECORD PER VOLUME.
015000 FD  FINDINGS-FILE
015100     RECORDING MODE IS F
015200     LABEL RECORDS ARE STANDARD
015300     RECORD CONTAINS 270 CHARACTERS
015400     BLOCK CONTAINS 0 RECORDS
015500     DATA RECORD IS FD-FINDING-REC.
015600 01  FD-FINDING-REC  PIC X(270).
015700
015800 FD  REPORT-FILE
015900     RECORDING MODE IS F
016000     LABEL RECORDS ARE STANDARD
016100     RECORD CONTAINS 176 CHARACTERS
016200     BLOCK CONTAINS 0 RECORDS
016300     DATA RECORD IS RPT-REC.
016400 01  RPT-REC  PIC X(176).
016500
016600** QSAM FILE
016700 WORKING-STORAGE SECTION.
016800
016900 01  FILE-STATUS-CODES.
017000     05  RFCODE                  PIC X(2).
017100         88 CODE-READ     VALUE SPACES.
017200     05  XFCODE                  PIC X(2).
017300         88 CODE-READ     VALUE SPACES.
017400     05  KFCODE                  PIC X(2).
017500         88 CODE-READ     VALUE SPACES.
017600         88 NO-MORE-SKIPS  VALUE "10".
017700     05  WFCODE                  PIC X(2).
017800         88 CODE-READ     VALUE SPACES.
017900     05  OFCODE                  PIC X(2).
018000         88 CODE-READ     VALUE SPACES.
018100         88 NO-MORE-SORTED VALUE "10".
018200     05  DFCODE                  PIC X(2).
018300         88 CODE-WRITE    VALUE SPACES.
018400     05  PFCODE                  PIC X(2).
018500         88 CODE-WRITE    VALUE SPACES.
018600
018700** QSAM FILE
018800 COPY RUNCTL.
018900
019000** WORK FILE
019100 COPY CTLWORK.
019200
019300** QSAM FILE
019400 COPY SKPCMPRT.
019500
019600** QSAM FILE
019700 COPY FINDING.
019800
019900 01  WS-SWITCHES.
020000     05  MORE-SORTED-SW        PIC X(01) VALUE "Y".
020100         88  NO-MORE-SORTED-RECS   VALUE "N".
020200     05  MORE-SKIPS-SW         PIC X(01) VALUE "Y".
020300         88  NO-MORE-SKIPPED       VALUE "N".
020400     05  FILLER                PIC X(08).
020500
020600 01  WS-REPORT-CONTROLS.
020700     05  WS-LINES              PIC 9(03) COMP.
020800     05  WS-PAGES              PIC 9(03) COMP VALUE 1.
020900     05  WS-DATE               PIC 9(06).
021000     05  WS-DATE-PARTS REDEFINES WS-DATE.
021100         10  WS-CUR-YY             PIC 9(02).
021200         10  WS-CUR-MM             PIC 9(02).
021300         10  WS-CUR-DD             PIC 9(02).
021400     05  FILLER                PIC X(04).
021500
021600 01  WS-HDR-TIME-FIELDS.
021700     05  WS-HDR-GEN-TS         PIC X(14).
021800     05  WS-HDR-GEN-BRK REDEFINES WS-HDR-GEN-TS.
021900         10  WS-HDR-GEN-DATE       PIC 9(08).
022000         10  WS-HDR-GEN-TIME       PIC 9(06).
022100     05  WS-HDR-GEN-DATE-PARTS REDEFINES WS-HDR-GEN-TS.
022200         10  WS-HDR-GEN-CCYY       PIC 9(04).
022300         10  WS-HDR-GEN-MM         PIC 9(02).
022400         10  WS-HDR-GEN-DD         PIC 9(02).
022500         10  FILLER                PIC X(06).
022600
022700 01  WS-HDR-GEN-DISPLAY.
022800     05  WS-HDR-GEN-DISP-YY    PIC 9(04).
022900     05  FILLER                PIC X(01) VALUE "-".
023000     05  WS-HDR-GEN-DISP-MM    PIC 9(02).
023100     05  FILLER                PIC X(01) VALUE "-".
023200     05  WS-HDR-GEN-DISP-DD    PIC 9(02).
023300
023400 01  WS-HDR-REC1.
023500     05  FILLER                PIC X(01) VALUE SPACES.
023600     05  FILLER                PIC X(40) VALUE
023700         "BLOCK VOLUME BACKUP POSTURE AUDIT".
023800     05  FILLER                PIC X(71) VALUE SPACES.
023900     05  FILLER                PIC X(12) VALUE
024000         "PAGE NUMBER:" JUSTIFIED RIGHT.
024100     05  PAGE-NBR-O            PIC ZZ9.
024200     05  FILLER                PIC X(05) VALUE SPACES.
024300
024400 01  WS-HDR-REC2.
024500     05  FILLER                PIC X(01) VALUE SPACES.
024600     05  FILLER                PIC X(14) VALUE
024700         "GENERATED AT: ".
024800     05  HDR-GENERATED-AT-O    PIC X(14).
024900     05  FILLER                PIC X(04) VALUE SPACES.
025000     05  FILLER                PIC X(08) VALUE "REGION: ".
025100     05  HDR-REGION-O          PIC X(15).
025200     05  FILLER                PIC X(04) VALUE SPACES.
025300     05  FILLER                PIC X(10) VALUE "TENANCY:  ".
025400     05  HDR-TENANCY-O         PIC X(30).
025500     05  FILLER                PIC X(03) VALUE SPACES.
025600     05  FILLER                PIC X(14) VALUE
025700         "MAX AGE DAYS: ".
025800     05  HDR-MAX-AGE-O         PIC ZZ9.
025900     05  FILLER                PIC X(03) VALUE SPACES.
026000
026100 01  WS-BLANK-LINE.
026200     05  FILLER                PIC X(132) VALUE SPACES.
026300
026400 01  WS-SUMMARY-HDR.
026500     05  FILLER                PIC X(07) VALUE "SUMMARY".
026600     05  FILLER                PIC X(125) VALUE SPACES.
026700
026800 01  WS-SUMMARY-LINE.
026900     05  SUM-LABEL-O           PIC X(30).
027000     05  FILLER                PIC X(02) VALUE SPACES.
027100     05  SUM-VALUE-O           PIC ZZZ,ZZ9.
027200     05  FILLER                PIC X(93) VALUE SPACES.
027300
027400 01  WS-AD-HDR.
027500     05  FILLER                PIC X(28) VALUE
027600         "AVAILABILITY DOMAIN SUMMARY".
027700     05  FILLER                PIC X(104) VALUE SPACES.
027800
027900 01  WS-AD-COLM-HDR.
028000     05  FILLER                PIC X(15) VALUE
028100         "AVAIL DOMAIN".
028200     05  FILLER                PIC X(02) VALUE SPACES.
028300     05  FILLER                PIC X(06) VALUE "TOTAL ".
028400     05  FILLER                PIC X(02) VALUE SPACES.
028500     05  FILLER                PIC X(12) VALUE
028600         "NON-COMPLNT".
028700     05  FILLER                PIC X(95) VALUE SPACES.
028800
028900 01  WS-AD-DETAIL.
029000     05  AD-NAME-O             PIC X(15).
029100     05  FILLER                PIC X(02) VALUE SPACES.
029200     05  AD-TOTAL-O            PIC ZZZZZ9.
029300     05  FILLER                PIC X(02) VALUE SPACES.
029400     05  AD-NONCOMP-O          PIC ZZZZZ9.
029500     05  FILLER                PIC X(95) VALUE SPACES.
029600
029700 01  WS-SKIP-HDR.
029800     05  FILLER                PIC X(21) VALUE
029900         "SKIPPED COMPARTMENTS".
030000     05  FILLER                PIC X(111) VALUE SPACES.
030100
030200 01  WS-SKIP-COLM-HDR.
030300     05  FILLER                PIC X(30) VALUE
030400         "COMPARTMENT ID".
030500     05  FILLER                PIC X(02) VALUE SPACES.
030600     05  FILLER                PIC X(40) VALUE "REASON".
030700     05  FILLER                PIC X(60) VALUE SPACES.
030800
030900 01  WS-SKIP-DETAIL.
031000     05  SKIP-ID-O             PIC X(30).
031100     05  FILLER                PIC X(02) VALUE SPACES.
031200     05  SKIP-REASON-O         PIC X(40).
031300     05  FILLER                PIC X(60) VALUE SPACES.
031400
031500 01  WS-FIND-HDR.
031600     05  FILLER                PIC X(36) VALUE
031700         "NON-COMPLIANT FINDINGS (TOP 50)".
031800     05  FILLER                PIC X(96) VALUE SPACES.
031900
032000 01  WS-FIND-COLM-HDR.
032100     05  FILLER                PIC X(12) VALUE "KIND".
032200     05  FILLER                PIC X(02) VALUE SPACES.
032300     05  FILLER                PIC X(25) VALUE "COMPARTMENT".
032400     05  FILLER                PIC X(02) VALUE SPACES.
032500     05  FILLER                PIC X(30) VALUE "VOLUME".
032600     05  FILLER                PIC X(02) VALUE SPACES.
032700     05  FILLER                PIC X(15) VALUE "AVAIL DOMAIN".
032800     05  FILLER                PIC X(02) VALUE SPACES.
032900     05  FILLER                PIC X(12) VALUE "STATUS".
033000     05  FILLER                PIC X(02) VALUE SPACES.
033100     05  FILLER                PIC X(09) VALUE "AGE-DAYS".
033200     05  FILLER                PIC X(02) VALUE SPACES.
033300     05  FILLER                PIC X(55) VALUE "ATTACHED TO".
033400     05  FILLER                PIC X(06) VALUE SPACES.
033500
033600 01  WS-FIND-DETAIL.
033700     05  FD-KIND-O             PIC X(12).
033800     05  FILLER                PIC X(02) VALUE SPACES.
033900     05  FD-COMP-NAME-O        PIC X(25).
034000     05  FILLER                PIC X(02) VALUE SPACES.
034100     05  FD-VOL-DISPLAY-O      PIC X(30).
034200     05  FILLER                PIC X(02) VALUE SPACES.
034300     05  FD-AD-O               PIC X(15).
034400     05  FILLER                PIC X(02) VALUE SPACES.
034500     05  FD-STATUS-O           PIC X(12).
034600     05  FILLER                PIC X(02) VALUE SPACES.
034700     05  FD-AGE-O              PIC X(09).
034800     05  FILLER                PIC X(02) VALUE SPACES.
034900     05  FD-ATTACHED-O         PIC X(55).
035000     05  FILLER                PIC X(06) VALUE SPACES.
035100
035200 01  WS-FIND-NONE-LINE.
035300     05  FILLER                PIC X(24) VALUE
035400         "ALL RESOURCES COMPLIANT".
035500     05  FILLER                PIC X(108) VALUE SPACES.
035600
035700 01  WS-TRAILER-LINE1.
035800     05  FILLER                PIC X(55) VALUE
035900         "FULL FINDING DETAIL IS AVAILABLE IN THE FINDINGS FILE.".
036000     05  FILLER                PIC X(77) VALUE SPACES.
036100
036200 01  WS-TRAILER-LINE2.
036300     05  FILLER                PIC X(14) VALUE "END OF REPORT".
036400     05  FILLER                PIC X(118) VALUE SPACES.
036500
036600 01  WS-AGE-EDIT               PIC -ZZZZ9.99.
036700
036800 01  WS-TOP50-TABLE.
036900     05  TOP50-COUNT           PIC 9(02) COMP.
037000     05  TOP50-ENTRY OCCURS 50 TIMES
037100                        INDEXED BY TOP50-IDX.
037200         10  TOP50-KIND            PIC X(12).
037300         10  TOP50-COMP-NAME       PIC X(25).
037400         10  TOP50-VOL-DISPLAY     PIC X(30).
037500         10  TOP50-AD              PIC X(15).
037600         10  TOP50-STATUS          PIC X(12).
037700         10  TOP50-AGE-TEXT        PIC X(09).
037800         10  TOP50-ATTACHED        PIC X(55).
037900         10  FILLER                PIC X(05).
038000
038100 01  COUNTERS-AND-ACCUMULATORS.
038200     05  RECORDS-READ             PIC S9(9) COMP.
038300     05  RECORDS-WRITTEN          PIC S9(9) COMP.
038400     05  AD-IDX2                  PIC 9(04) COMP.
038500
038600 COPY ABENDREC.
038700
038800 PROCEDURE DIVISION.
038900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
039000     PERFORM 100-SORT-FINDINGS THRU 100-EXIT.
039100     PERFORM 200-WRITE-FINDINGS-DETAIL THRU 200-EXIT
039200             UNTIL NO-MORE-SORTED-RECS.
039300     PERFORM 300-PRINT-REPORT THRU 300-EXIT.
039400     PERFORM 900-CLEANUP THRU 900-EXIT.
039500     MOVE ZERO TO RETURN-CODE.
039600     GOBACK.
039700
039800*----------------------------------------------------------------
039900* 000-HOUSEKEEPING - OPEN FILES, LOAD CONTROL RECORDS
040000*----------------------------------------------------------------
040100 000-HOUSEKEEPING.
040200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
040300     DISPLAY "******** BEGIN JOB BAKRPT ********".
040400     ACCEPT WS-DATE FROM DATE.
040500     OPEN INPUT  RUN-CONTROL-FILE, CTLWORK-FILE, SKIPPED-FILE.
040600     OPEN OUTPUT FINDINGS-FILE, REPORT-FILE, SYSOUT.
040700
040800     MOVE ZERO TO WS-LINES, TOP50-COUNT.
040900
041000     READ RUN-CONTROL-FILE INTO RUN-CONTROL-REC
041100         AT END
041200         MOVE "** NO RUN CONTROL RECORD PRESENT" TO ABEND-REASON
041300         GO TO 1000-ABEND-RTN
041400     END-READ.
041500
041600     READ CTLWORK-FILE INTO CTLWORK-REC
041700         AT END
041800         MOVE "** NO CONTROL TOTALS RECORD FROM BAKANLZ"
041900                                  TO ABEND-REASON
042000         GO TO 1000-ABEND-RTN
042100     END-READ.
042200 000-EXIT.
042300     EXIT.
042400
042500*----------------------------------------------------------------
042600* 100 - SORT THE FINDING-WORK RECORDS WORST POSTURE FIRST,
042700* BLOCK SECTION AHEAD OF BOOT SECTION, NAMES CASE-INSENSITIVE.
042800*----------------------------------------------------------------
042900 100-SORT-FINDINGS.
043000     MOVE "100-SORT-FINDINGS" TO PARA-NAME.
043100     SORT SRTFILE
043200         ON ASCENDING KEY WK-KIND-SEQ
043300                          WK-STATUS-PRI
043400                          WK-COMP-NAME-UC
043500                          WK-VOL-NAME-UC
043600         USING FNDWORK-FILE
043700         GIVING SRTOUT-FILE.
043800     OPEN INPUT SRTOUT-FILE.
043900     READ SRTOUT-FILE INTO SRTOUT-REC
044000         AT END
044100         MOVE "N" TO MORE-SORTED-SW
044200     END-READ.
044300 100-EXIT.
044400     EXIT.
044500
044600*----------------------------------------------------------------
044700* 200 - WRITE THE SORTED FINDING DETAIL, BUILD THE TOP-50
044800* NON-COMPLIANT TABLE FOR THE REPORT AS WE GO
044900*----------------------------------------------------------------
045000 200-WRITE-FINDINGS-DETAIL.
045100     MOVE "200-WRITE-FINDINGS-DETAIL" TO PARA-NAME.
045200     ADD 1 TO RECORDS-READ.
045300     MOVE WK-FINDING-DATA TO FINDING-REC.
045400     WRITE FD-FINDING-REC FROM FINDING-REC.
045500     ADD 1 TO RECORDS-WRITTEN.
045600
045700     IF NOT FND-COMPLIANT
045800         AND TOP50-COUNT < 50
045900             PERFORM 250-ADD-TOP50-ENTRY THRU 250-EXIT.
046000
046100     READ SRTOUT-FILE INTO SRTOUT-REC
046200         AT END
046300         MOVE "N" TO MORE-SORTED-SW
046400     END-READ.
046500 200-EXIT.
046600     EXIT.
046700
046800 250-ADD-TOP50-ENTRY.
046900     MOVE "250-ADD-TOP50-ENTRY" TO PARA-NAME.
047000     ADD 1 TO TOP50-COUNT.
047100     SET TOP50-IDX TO TOP50-COUNT.
047200     MOVE FND-KIND     TO TOP50-KIND     (TOP50-IDX).
047300     MOVE FND-COMP-NAME TO TOP50-COMP-NAME (TOP50-IDX).
047400     IF FND-VOLUME-NAME = SPACES
047500         MOVE FND-VOLUME-ID TO TOP50-VOL-DISPLAY (TOP50-IDX)
047600     ELSE
047700         MOVE FND-VOLUME-NAME TO
047800              TOP50-VOL-DISPLAY (TOP50-IDX).
047900     MOVE FND-AD        TO TOP50-AD        (TOP50-IDX).
048000     MOVE FND-STATUS    TO TOP50-STATUS    (TOP50-IDX).
048100     IF FND-NO-BACKUP
048200         MOVE "N/A" TO TOP50-AGE-TEXT (TOP50-IDX)
048300     ELSE
048400         MOVE FND-AGE-DAYS TO WS-AGE-EDIT
048500         MOVE WS-AGE-EDIT  TO TOP50-AGE-TEXT (TOP50-IDX).
048600     IF FND-ATTACHED = SPACES
048700         MOVE "-" TO TOP50-ATTACHED (TOP50-IDX)
048800     ELSE
048900         MOVE FND-ATTACHED TO TOP50-ATTACHED (TOP50-IDX).
049000 250-EXIT.
049100     EXIT.
049200
049300*----------------------------------------------------------------
049400* 300 - PRINT THE REPORT
049500*----------------------------------------------------------------
049600 300-PRINT-REPORT.
049700     MOVE "300-PRINT-REPORT" TO PARA-NAME.
049800     PERFORM 310-WRITE-PAGE-HDR   THRU 310-EXIT.
049900     PERFORM 320-WRITE-SUMMARY    THRU 320-EXIT.
050000     PERFORM 330-WRITE-AD-SUMMARY THRU 330-EXIT.
050100     IF CTL-SKIPPED-COMPARTMENTS > 0
050200         PERFORM 340-WRITE-SKIPPED THRU 340-EXIT.
050300     PERFORM 350-WRITE-NONCOMPLIANT THRU 350-EXIT.
050400     PERFORM 390-WRITE-TRAILER THRU 390-EXIT.
050500 300-EXIT.
050600     EXIT.
050700
050800 310-WRITE-PAGE-HDR.
050900     MOVE "310-WRITE-PAGE-HDR" TO PARA-NAME.
051000     MOVE WS-PAGES TO PAGE-NBR-O.
051100     WRITE RPT-REC FROM WS-HDR-REC1
051200         AFTER ADVANCING NEXT-PAGE.
051300     MOVE CTL-GENERATED-AT      TO WS-HDR-GEN-TS.
051400     MOVE WS-HDR-GEN-CCYY       TO WS-HDR-GEN-DISP-YY.
051500     MOVE WS-HDR-GEN-MM         TO WS-HDR-GEN-DISP-MM.
051600     MOVE WS-HDR-GEN-DD         TO WS-HDR-GEN-DISP-DD.
051700     MOVE WS-HDR-GEN-DISPLAY    TO HDR-GENERATED-AT-O.
051800     MOVE CTL-REGION        TO HDR-REGION-O.
051900     MOVE CTL-TENANCY-ID    TO HDR-TENANCY-O.
052000     MOVE CTL-MAX-AGE-DAYS  TO HDR-MAX-AGE-O.
052100     WRITE RPT-REC FROM WS-HDR-REC2
052200         AFTER ADVANCING 1.
052300     WRITE RPT-REC FROM WS-BLANK-LINE
052400         AFTER ADVANCING 1.
052500     ADD 1 TO WS-PAGES.
052600     MOVE ZERO TO WS-LINES.
052700 310-EXIT.
052800     EXIT.
052900
053000 320-WRITE-SUMMARY.
053100     MOVE "320-WRITE-SUMMARY" TO PARA-NAME.
053200     WRITE RPT-REC FROM WS-SUMMARY-HDR
053300         AFTER ADVANCING 1.
053400     MOVE "COMPARTMENTS SCANNED"     TO SUM-LABEL-O.
053500     MOVE CTL-SCANNED-COMPARTMENTS   TO SUM-VALUE-O.
053600     WRITE RPT-REC FROM WS-SUMMARY-LINE
053700         AFTER ADVANCING 1.
053800     MOVE "COMPARTMENTS SKIPPED"     TO SUM-LABEL-O.
053900     MOVE CTL-SKIPPED-COMPARTMENTS   TO SUM-VALUE-O.
054000     WRITE RPT-REC FROM WS-SUMMARY-LINE
054100         AFTER ADVANCING 1.
054200     MOVE "TOTAL VOLUMES ANALYZED"   TO SUM-LABEL-O.
054300     MOVE CTL-TOTAL-VOLUMES          TO SUM-VALUE-O.
054400     WRITE RPT-REC FROM WS-SUMMARY-LINE
054500         AFTER ADVANCING 1.
054600     MOVE "COMPLIANT"                TO SUM-LABEL-O.
054700     MOVE CTL-COMPLIANT-COUNT        TO SUM-VALUE-O.
054800     WRITE RPT-REC FROM WS-SUMMARY-LINE
054900         AFTER ADVANCING 1.
055000     MOVE "STALE BACKUP"             TO SUM-LABEL-O.
055100     MOVE CTL-STALE-COUNT            TO SUM-VALUE-O.
055200     WRITE RPT-REC FROM WS-SUMMARY-LINE
055300         AFTER ADVANCING 1.
055400     MOVE "NO BACKUP"                TO SUM-LABEL-O.
055500     MOVE CTL-NOBACKUP-COUNT         TO SUM-VALUE-O.
055600     WRITE RPT-REC FROM WS-SUMMARY-LINE
055700         AFTER ADVANCING 1.
055800     MOVE "NON-COMPLIANT"            TO SUM-LABEL-O.
055900     MOVE CTL-NONCOMPLIANT-COUNT     TO SUM-VALUE-O.
056000     WRITE RPT-REC FROM WS-SUMMARY-LINE
056100         AFTER ADVANCING 1.
056200     WRITE RPT-REC FROM WS-BLANK-LINE
056300         AFTER ADVANCING 1.
056400     ADD 9 TO WS-LINES.
056500 320-EXIT.
056600     EXIT.
056700
056800 330-WRITE-AD-SUMMARY.
056900     MOVE "330-WRITE-AD-SUMMARY" TO PARA-NAME.
057000     WRITE RPT-REC FROM WS-AD-HDR
057100         AFTER ADVANCING 1.
057200     WRITE RPT-REC FROM WS-AD-COLM-HDR
057300         AFTER ADVANCING 1.
057400     PERFORM 335-WRITE-ONE-AD THRU 335-EXIT
057500         VARYING AD-IDX2 FROM 1 BY 1
057600         UNTIL AD-IDX2 > AD-SUM-COUNT.
057700     WRITE RPT-REC FROM WS-BLANK-LINE
057800         AFTER ADVANCING 1.
057900 330-EXIT.
058000     EXIT.
058100
058200 335-WRITE-ONE-AD.
058300     MOVE "335-WRITE-ONE-AD" TO PARA-NAME.
058400     MOVE AD-SUM-NAME        (AD-IDX2) TO AD-NAME-O.
058500     MOVE AD-SUM-TOTAL       (AD-IDX2) TO AD-TOTAL-O.
058600     MOVE AD-SUM-NONCOMPLIANT(AD-IDX2) TO AD-NONCOMP-O.
058700     WRITE RPT-REC FROM WS-AD-DETAIL
058800         AFTER ADVANCING 1.
058900     IF WS-LINES > 50
059000         PERFORM 600-PAGE-BREAK THRU 600-EXIT
059100     ELSE
059200         ADD 1 TO WS-LINES.
059300 335-EXIT.
059400     EXIT.
059500
059600 340-WRITE-SKIPPED.
059700     MOVE "340-WRITE-SKIPPED" TO PARA-NAME.
059800     WRITE RPT-REC FROM WS-SKIP-HDR
059900         AFTER ADVANCING 1.
060000     WRITE RPT-REC FROM WS-SKIP-COLM-HDR
060100         AFTER ADVANCING 1.
060200     PERFORM 345-READ-ONE-SKIPPED THRU 345-EXIT
060300         UNTIL NO-MORE-SKIPPED.
060400     WRITE RPT-REC FROM WS-BLANK-LINE
060500         AFTER ADVANCING 1.
060600 340-EXIT.
060700     EXIT.
060800
060900 345-READ-ONE-SKIPPED.
061000     MOVE "345-READ-ONE-SKIPPED" TO PARA-NAME.
061100     READ SKIPPED-FILE INTO SKIPPED-COMPARTMENT-REC
061200         AT END
061300         MOVE "N" TO MORE-SKIPS-SW
061400         GO TO 345-EXIT
061500     END-READ.
061600     MOVE SKP-COMP-ID TO SKIP-ID-O.
061700     MOVE SKP-REASON  TO SKIP-REASON-O.
061800     WRITE RPT-REC FROM WS-SKIP-DETAIL
061900         AFTER ADVANCING 1.
062000     IF WS-LINES > 50
062100         PERFORM 600-PAGE-BREAK THRU 600-EXIT
062200     ELSE
062300         ADD 1 TO WS-LINES.
062400 345-EXIT.
062500     EXIT.
062600
062700 350-WRITE-NONCOMPLIANT.
062800     MOVE "350-WRITE-NONCOMPLIANT" TO PARA-NAME.
062900     WRITE RPT-REC FROM WS-FIND-HDR
063000         AFTER ADVANCING 1.
063100     IF TOP50-COUNT = ZERO
063200         WRITE RPT-REC FROM WS-FIND-NONE-LINE
063300             AFTER ADVANCING 1
063400         ADD 1 TO WS-LINES
063500     ELSE
063600         WRITE RPT-REC FROM WS-FIND-COLM-HDR
063700             AFTER ADVANCING 1
063800         PERFORM 355-WRITE-ONE-FINDING THRU 355-EXIT
063900             VARYING TOP50-IDX FROM 1 BY 1
064000             UNTIL TOP50-IDX > TOP50-COUNT.
064100     WRITE RPT-REC FROM WS-BLANK-LINE
064200         AFTER ADVANCING 1.
064300 350-EXIT.
064400     EXIT.
064500
064600 355-WRITE-ONE-FINDING.
064700     MOVE "355-WRITE-ONE-FINDING" TO PARA-NAME.
064800     MOVE TOP50-KIND        (TOP50-IDX) TO FD-KIND-O.
064900     MOVE TOP50-COMP-NAME   (TOP50-IDX) TO FD-COMP-NAME-O.
065000     MOVE TOP50-VOL-DISPLAY (TOP50-IDX) TO FD-VOL-DISPLAY-O.
065100     MOVE TOP50-AD          (TOP50-IDX) TO FD-AD-O.
065200     MOVE TOP50-STATUS      (TOP50-IDX) TO FD-STATUS-O.
065300     MOVE TOP50-AGE-TEXT    (TOP50-IDX) TO FD-AGE-O.
065400     MOVE TOP50-ATTACHED    (TOP50-IDX) TO FD-ATTACHED-O.
065500     WRITE RPT-REC FROM WS-FIND-DETAIL
065600         AFTER ADVANCING 1.
065700     IF WS-LINES > 50
065800         PERFORM 600-PAGE-BREAK THRU 600-EXIT
065900     ELSE
066000         ADD 1 TO WS-LINES.
066100 355-EXIT.
066200     EXIT.
066300
066400 390-WRITE-TRAILER.
066500     MOVE "390-WRITE-TRAILER" TO PARA-NAME.
066600     WRITE RPT-REC FROM WS-TRAILER-LINE1
066700         AFTER ADVANCING 1.
066800     WRITE RPT-REC FROM WS-TRAILER-LINE2
066900         AFTER ADVANCING 1.
067000 390-EXIT.
067100     EXIT.
067200
067300 600-PAGE-BREAK.
067400     MOVE "600-PAGE-BREAK" TO PARA-NAME.
067500     PERFORM 310-WRITE-PAGE-HDR THRU 310-EXIT.
067600 600-EXIT.
067700     EXIT.
067800
067900*----------------------------------------------------------------
068000* 900 - CLOSE DOWN
068100*----------------------------------------------------------------
068200 900-CLEANUP.
068300     MOVE "900-CLEANUP" TO PARA-NAME.
068400     CLOSE RUN-CONTROL-FILE, CTLWORK-FILE, SKIPPED-FILE,
068500           SRTOUT-FILE, FINDINGS-FILE, REPORT-FILE, SYSOUT.
068600     DISPLAY "** FINDINGS WRITTEN **".
068700     DISPLAY RECORDS-WRITTEN.
068800     DISPLAY "******** NORMAL END OF JOB BAKRPT ********".
068900 900-EXIT.
069000     EXIT.
069100
069200 1000-ABEND-RTN.
069300     WRITE SYSOUT-REC FROM ABEND-REC.
069400     DISPLAY "*** ABNORMAL END OF JOB-BAKRPT ***" UPON CONSOLE.
069500     DIVIDE ZERO-VAL INTO ONE-VAL.
