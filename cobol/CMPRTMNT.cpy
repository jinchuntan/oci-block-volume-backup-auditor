000100******************************************************************
000200*                                                                *
000300*    COPY MEMBER....  CMPRTMNT                                  *
000400*    DESCRIPTION....  COMPARTMENT MASTER ENTRY                   *
000500*                                                                *
000600*    ONE RECORD PER CLOUD COMPARTMENT (ORGANIZATIONAL UNIT)      *
000700*    DEFINED IN THE TENANCY.  EACH COMPARTMENT IS ONE UNIT OF    *
000800*    WORK FOR THE BACKUP POSTURE ANALYZER.                       *
000900*                                                                *
001000*    CHANGE LOG                                                  *
001100*    032294 JRS  INITIAL RELEASE                                 *JRS0322 
001200******************************************************************
001300 01  COMPARTMENT-REC.
001400     05  COMPARTMENT-ID        PIC X(30).
001500     05  COMPARTMENT-NAME      PIC X(25).
001600     05  FILLER                PIC X(05).
